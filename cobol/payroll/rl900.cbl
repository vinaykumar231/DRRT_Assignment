000010****************************************************************
000020*                                                               *
000030*        Recognized Loss      Settlement Summary Report        *
000040*                                                               *
000050*        Reads MATCH-OUT, accumulates entity / fund /          *
000060*        rule-code totals and prints the 132 column            *
000070*        settlement summary via Report Writer.                 *
000080*                                                               *
000090****************************************************************
000100 identification          division.
000110*===============================
000120**
000130      program-id.         rl900.
000140**
000150*    Author.             V B Coen FBCS, FIDM, FIDPM, 30/10/1986
000160*                        For Applewood Computers.
000170**
000180*    Installation.       Applewood Computers Accounting System.
000190**
000200*    Date-Written.       30/10/1986.
000210**
000220*    Date-Compiled.
000230**
000240*    Security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000250*                        Distributed under the GNU General Public License.
000260*                        See the file COPYING for details.
000270**
000280*    Remarks.            Recognized Loss Settlement Summary Report.
000290*                        Uses RW (Report Writer) for the print layout.
000300*                        Reads MATCH-OUT sequentially, builds the entity,
000310*                        fund and rule-code accumulators in wsrlsum.cob,
000320*                        echoes every match line and prints the three
000330*                        control-break sections plus grand totals.
000340**
000350*    Version.            See Prog-Name in ws.
000360**
000370*    Called modules.     None.
000380**
000390*    Files used.
000400*                        RL-Param-File.  Settlement / run stats.
000410*                        Match-File.     Matched lot detail, input.
000420*                        Print-File.     Summary report, output.
000430**
000440*    Error messages used.
000450*  Program specific:
000460*                        RL020 - RL021.
000470**
000480* Changes:
000490* 30/10/86 vbc -        Created from sl900 generic control-break print
000500*                skeleton.
000510* 02/02/98 vbc -    Y2K All dates widened to ccyymmdd, was yymmdd.
000520* 11/06/09 vbc -        Migration to Open Cobol/GnuCobol.
000530* 16/04/24 vbc          Copyright notice update superseding all previous
000540*                notices.
000550* 20/09/25 vbc - 3.3.00 Version update and builds reset.
000560* 22/01/26 vbc - 2.0.00 Rebuilt in full for the Recognized Loss module -
000570*                was the generic stock movement print, tables & RD
000580*                layout replaced throughout for the settlement summary.
000590* 12/02/26 vbc -        Dropped the terminal-sizing logic carried over
000600*                from the old screen skeleton - RL900 is run unattended
000610*                from the overnight batch schedule, ticket RL-016.
000620* 19/02/26 vbc -        Added the entity/rule-code breakdown lines under
000630*                each entity total on request of the claims administrator,
000640*                ticket RL-018.
000650* 26/02/26 vbc -        Grand/entity/fund/rule-code loss totals were
000660*                printing to 4 decimals straight off the wsrlsum.cob
000670*                accumulators - claims administrator wants whole cents
000680*                only on every totals line.  Added WS-Rounded-Amounts
000690*                and a COMPUTE ROUNDED ahead of each GENERATE so the
000700*                report rounds half-up instead of truncating, ticket
000710*                RL-031.  Per-share and per-match figures are unchanged.
000720**
000730*************************************************************************
000740* Copyright Notice.
000750* ****************
000760*
000770* These files and programs is part of the Applewood Computers Accounting
000780* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000790*
000800* This program is now free software; you can redistribute it and/or modify it
000810* under the terms of the GNU General Public License as published by the
000820* Free Software Foundation; version 3 and later as revised for personal
000830* usage only and that includes for use within a business but without
000840* repackaging or for Resale in any way.
000850*
000860* ACAS is distributed in the hope that it will be useful, but WITHOUT
000870* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000880* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000890* for more details. If it breaks, you own both pieces but I will endeavour
000900* to fix it, providing you tell me about the problem.
000910*
000920* You should have received a copy of the GNU General Public License along
000930* with ACAS; see the file COPYING.  If not, write to the Free Software
000940* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000950*************************************************************************
000960 environment             division.
000970*===============================
000980 configuration            section.
000990 special-names.
001000     C01 is Top-Of-Form.
001010 input-output            section.
001020 file-control.
001030     select RL-Param-File  assign to "RLPARM"
001040                            organization is relative
001050                            access mode  is random
001060                            relative key is RRN
001070                            file status  is RL-PR1-Status.
001080     select Match-File     assign to "MATCH-OUT"
001090                            organization is sequential
001100                            file status  is MTC-File-Status.
001110     select Print-File     assign to "SUMMARY-REPORT"
001120                            organization is sequential
001130                            file status  is PRT-Status.
001140 data                    division.
001150 file section.
001160 fd  RL-Param-File.
001170 01  FD-RL-Param-Record     pic x(256).
001180 fd  Match-File
001190     record contains 140 characters.
001200 01  FD-Match-Record        pic x(140).
001210 fd  Print-File
001220     record contains 132 characters
001230     reports are Recognized-Loss-Report.
001240 working-storage section.
001250*----------------------
001260 77  Prog-Name           pic x(15) value "RL900 (2.0.00)".
001270 copy "wsrlparm.cob".
001280 copy "wsrlmtc.cob".
001290 copy "wsrlsum.cob".
001300 01  RRN                 pic 9(4)  comp.
001310 01  RL-PR1-Status       pic xx.
001320 01  MTC-File-Status     pic xx.
001330     88  Mtc-Eof             value "10".
001340 01  PRT-Status          pic xx.
001350 01  WS-Page-Lines       pic 9(3)  comp  value 56.
001360*
001370*   Summary-table subscripts - set before each GENERATE that sources a
001380*   subscripted wsrlsum.cob field, so Report Writer prints the right row.
001390*
001400 01  WS-Subscripts.
001410     03  WS-Ent-Ix           pic 9(4)  comp.
001420     03  WS-Fnd-Ix           pic 9(4)  comp.
001430     03  WS-Rul-Ix           pic 9(4)  comp.
001440     03  filler              pic x(4).
001450*
001460 01  WS-Avg-Loss-Per-Share   pic 9(5)v9999  comp-3.
001470*
001480*   Report money totals print at 2 decimals (REPORTS section 7) but the
001490*   wsrlsum.cob accumulators hold 4 - each field below is built by a
001500*   COMPUTE ROUNDED immediately ahead of its GENERATE so the printed
001510*   figure is rounded half-up, not truncated by a bare MOVE.  Ticket
001520*   RL-031.
001530 01  WS-Rounded-Amounts.
001540     03  WS-Grand-Loss-2dp       pic s9(11)v99  comp-3.
001550     03  WS-Ent-Loss-2dp         pic s9(11)v99  comp-3.
001560     03  WS-Ent-Rule-Loss-2dp    pic s9(11)v99  comp-3.
001570     03  WS-Fnd-Loss-2dp         pic s9(11)v99  comp-3.
001580     03  WS-Rul-Loss-2dp         pic s9(11)v99  comp-3.
001590     03  filler                  pic x(4).
001600*
001610*   Run-date unpack - three date views kept for the page heading, only
001620*   the ccyy/mm/dd view is actually printed.
001630*
001640 01  WS-Run-Date-WA.
001650     03  WS-RD-Num           pic 9(8).
001660     03  filler  redefines  WS-RD-Num.
001670         05  WS-RD-CCYY      pic 9(4).
001680         05  WS-RD-MM        pic 99.
001690         05  WS-RD-DD        pic 99.
001700     03  filler  redefines  WS-RD-Num.
001710         05  WS-RD-Alt-CC    pic 99.
001720         05  WS-RD-Alt-YY    pic 99.
001730         05  WS-RD-Alt-MMDD  pic 9(4).
001740     03  filler              pic x(2).
001750 01  WS-Run-Date-Display     pic x(10).
001760 01  filler  redefines  WS-Run-Date-Display.
001770     03  WS-RDD-CCYY         pic 9(4).
001780     03  WS-RDD-Slash1       pic x.
001790     03  WS-RDD-MM           pic 99.
001800     03  WS-RDD-Slash2       pic x.
001810     03  WS-RDD-DD           pic 99.
001820*
001830 01  Error-Code          pic 999.
001840*
001850 report                 section.
001860*=======================
001870 RD  Recognized-Loss-Report
001880     control      final
001890     page limit   WS-Page-Lines
001900     heading      1
001910     first detail 5
001920     last  detail WS-Page-Lines.
001930*
001940 01  RL-Report-Heading  type page heading.
001950     03  line  1.
001960         05  col   1     pic x(32)   value "Recognized Loss Settlement Report".
001970         05  col  50     pic x(11)   source Prm-Settlement-Code.
001980         05  col 124     pic x(5)    value "Page ".
001990         05  col 129     pic zz9     source Page-Counter.
002000     03  line  2.
002010         05  col   1     pic x(15)   source Prog-Name.
002020         05  col  50     pic x(10)   source WS-Run-Date-Display.
002030     03  line  4.
002040         05  col   1     pic x(12)   value "Records Read".
002050         05  col  14     pic zzzzzz9 source Prm-Recs-Read.
002060         05  col  26     pic x(14)   value "Records Loaded".
002070         05  col  41     pic zzzzzz9 source Prm-Recs-Loaded.
002080         05  col  53     pic x(17)   value "Records Rejected ".
002090         05  col  71     pic zzzzzz9 source Prm-Recs-Rejected.
002100*
002110 01  Match-Detail  type detail.
002120     03  line  plus 1.
002130         05  col   1     pic x(10)         source Mtc-Purchase-Id.
002140         05  col  12     pic x(10)         source Mtc-Sale-Id.
002150         05  col  23     pic 9(8)          source Mtc-Purch-Date.
002160         05  col  32     pic 9(8)          source Mtc-Sale-Date.
002170         05  col  41     pic zzzzzzz9.99   source Mtc-Qty.
002180         05  col  53     pic zzzz9.9999    source Mtc-Purch-Price.
002190         05  col  64     pic zzzz9.9999    source Mtc-Sale-Price.
002200         05  col  75     pic x(13)         source Mtc-Rule-Code.
002210         05  col  89     pic zzzzzzzz9.9999- source Mtc-Recog-Loss.
002220*
002230 01  Entity-Detail  type detail.
002240     03  line  plus 2.
002250         05  col   1     pic x(20)           source Sum-Ent-Name  (WS-Ent-Ix).
002260         05  col  22     pic zzzzzzz9.99     source Sum-Ent-Qty   (WS-Ent-Ix).
002270         05  col  36     pic zzzzzzzz9.99-  source WS-Ent-Loss-2dp.
002280         05  col  52     pic zzzzzz9         source Sum-Ent-Count (WS-Ent-Ix).
002290*
002300 01  Entity-Rule-Detail  type detail.
002310     03  line  plus 1.
002320         05  col   5     pic x(13)           source Sum-Rul-Code (WS-Rul-Ix).
002330         05  col  21     pic zzzzzzzz9.99-  source WS-Ent-Rule-Loss-2dp.
002340*
002350 01  Fund-Detail  type detail.
002360     03  line  plus 2.
002370         05  col   1     pic x(20)           source Sum-Fnd-Name  (WS-Fnd-Ix).
002380         05  col  22     pic zzzzzzz9.99     source Sum-Fnd-Qty   (WS-Fnd-Ix).
002390         05  col  36     pic zzzzzzzz9.99-  source WS-Fnd-Loss-2dp.
002400         05  col  52     pic zzzzzz9         source Sum-Fnd-Count (WS-Fnd-Ix).
002410*
002420 01  Rule-Detail  type detail.
002430     03  line  plus 2.
002440         05  col   1     pic x(13)           source Sum-Rul-Code  (WS-Rul-Ix).
002450         05  col  16     pic zzzzzzz9.99     source Sum-Rul-Qty   (WS-Rul-Ix).
002460         05  col  30     pic zzzzzzzz9.99-  source WS-Rul-Loss-2dp.
002470         05  col  46     pic zzzzzz9         source Sum-Rul-Count (WS-Rul-Ix).
002480*
002490 01  type control footing final  line plus 3.
002500     03  col   1     pic x(20)           value "Grand Total Loss".
002510     03  col  22     pic zzzzzzzz9.99-  source WS-Grand-Loss-2dp.
002520     03  col  44     pic x(14)           value "Total Quantity".
002530     03  col  59     pic zzzzzzz9.99     source Sum-Grand-Qty.
002540     03  col  74     pic x(12)           value "Match Count ".
002550     03  col  87     pic zzzzzz9         source Sum-Grand-Count.
002560     03  col  96     pic x(14)           value "Avg Loss/Share".
002570     03  col 111     pic zzzz9.9999      source WS-Avg-Loss-Per-Share.
002580*
002590 procedure  division.
002600*====================
002610*
002620 aa000-Main              section.
002630*******************************
002640*
002650     perform  zz010-Open-Files thru zz010-exit.
002660     move     zero to Sum-Grand-Loss  Sum-Grand-Qty  Sum-Grand-Count
002670                       Sum-Entity-Count  Sum-Fund-Count  Sum-Rule-Count.
002680     initiate Recognized-Loss-Report.
002690     perform  bb000-Build-Summary thru bb000-exit.
002700     perform  cc000-Print-Entity-Section thru cc000-exit.
002710     perform  cc100-Print-Fund-Section   thru cc100-exit.
002720     perform  cc200-Print-Rule-Section   thru cc200-exit.
002730     if       Sum-Grand-Qty > zero
002740              compute WS-Avg-Loss-Per-Share rounded =
002750                       Sum-Grand-Loss / Sum-Grand-Qty
002760     else
002770              move zero to WS-Avg-Loss-Per-Share
002780     end-if.
002790     compute  WS-Grand-Loss-2dp rounded = Sum-Grand-Loss.
002800     terminate Recognized-Loss-Report.
002810     close    RL-Param-File  Match-File  Print-File.
002820     goback.
002830 aa000-exit.
002840     exit     section.
002850*
002860 zz010-Open-Files                section.
002870**************************************
002880*
002890     open     input RL-Param-File.
002900     move     1 to RRN.
002910     read     RL-Param-File
002920         invalid key
002930              display "RL020 No parameter record - run RL000/RL010 first"
002940              goback
002950     end-read.
002960     move     FD-RL-Param-Record to RL-Param-Record.
002970     move     Prm-Run-Date to WS-RD-Num.
002980     move     WS-RD-CCYY   to WS-RDD-CCYY.
002990     move     WS-RD-MM     to WS-RDD-MM.
003000     move     WS-RD-DD     to WS-RDD-DD.
003010     move     "/" to WS-RDD-Slash1  WS-RDD-Slash2.
003020     close    RL-Param-File.
003030     open     input  Match-File.
003040     open     output Print-File.
003050 zz010-exit.
003060     exit     section.
003070*
003080*****************************************************************
003090*   bb000/bb010/bb020 - read MATCH-OUT, build the summary         *
003100*   tables, echo each match line.                                 *
003110*****************************************************************
003120*
003130 bb000-Build-Summary             section.
003140**************************************
003150*
003160     perform  bb010-Read-Match thru bb010-exit.
003170     perform  bb020-Accumulate-Match thru bb020-exit
003180         until Mtc-Eof.
003190 bb000-exit.
003200     exit     section.
003210*
003220 bb010-Read-Match.
003230     read     Match-File into RL-Match-Record
003240         at end
003250              move "10" to MTC-File-Status
003260     end-read.
003270 bb010-exit.
003280     exit.
003290*
003300 bb020-Accumulate-Match.
003310     add      1 to Sum-Grand-Count.
003320     add      Mtc-Qty        to Sum-Grand-Qty.
003330     add      Mtc-Recog-Loss to Sum-Grand-Loss.
003340     perform  dd000-Find-Or-Add-Entity thru dd000-exit.
003350     perform  dd100-Find-Or-Add-Fund   thru dd100-exit.
003360     perform  dd200-Find-Or-Add-Rule   thru dd200-exit.
003370     add      Mtc-Qty        to Sum-Ent-Qty   (WS-Ent-Ix).
003380     add      Mtc-Recog-Loss to Sum-Ent-Loss  (WS-Ent-Ix).
003390     add      1              to Sum-Ent-Count (WS-Ent-Ix).
003400     add      Mtc-Recog-Loss to Sum-Ent-Rule-Loss (WS-Ent-Ix WS-Rul-Ix).
003410     add      Mtc-Qty        to Sum-Fnd-Qty   (WS-Fnd-Ix).
003420     add      Mtc-Recog-Loss to Sum-Fnd-Loss  (WS-Fnd-Ix).
003430     add      1              to Sum-Fnd-Count (WS-Fnd-Ix).
003440     add      Mtc-Qty        to Sum-Rul-Qty   (WS-Rul-Ix).
003450     add      Mtc-Recog-Loss to Sum-Rul-Loss  (WS-Rul-Ix).
003460     add      1              to Sum-Rul-Count (WS-Rul-Ix).
003470     generate Match-Detail.
003480     perform  bb010-Read-Match thru bb010-exit.
003490 bb020-exit.
003500     exit.
003510*
003520*   Linear search / first-use insert into the entity, fund and rule
003530*   tables - the tables are small (50/30/8 entries) so a table scan
003540*   per match is cheap enough for a nightly batch run.
003550*
003560 dd000-Find-Or-Add-Entity        section.
003570**************************************
003580*
003590     move     zero to WS-Ent-Ix.
003600     perform  dd010-Search-Entity thru dd010-exit
003610         varying WS-Ent-Ix from 1 by 1
003620         until WS-Ent-Ix > Sum-Entity-Count
003630            or Sum-Ent-Name (WS-Ent-Ix) = Mtc-Entity.
003640     if       WS-Ent-Ix > Sum-Entity-Count
003650              add 1 to Sum-Entity-Count
003660              move Sum-Entity-Count to WS-Ent-Ix
003670              move Mtc-Entity to Sum-Ent-Name (WS-Ent-Ix)
003680              move zero to Sum-Ent-Loss  (WS-Ent-Ix)
003690                            Sum-Ent-Qty   (WS-Ent-Ix)
003700                            Sum-Ent-Count (WS-Ent-Ix)
003710              move zero to Sum-Ent-Rule-Loss (WS-Ent-Ix 1)
003720                            Sum-Ent-Rule-Loss (WS-Ent-Ix 2)
003730                            Sum-Ent-Rule-Loss (WS-Ent-Ix 3)
003740                            Sum-Ent-Rule-Loss (WS-Ent-Ix 4)
003750                            Sum-Ent-Rule-Loss (WS-Ent-Ix 5)
003760                            Sum-Ent-Rule-Loss (WS-Ent-Ix 6)
003770                            Sum-Ent-Rule-Loss (WS-Ent-Ix 7)
003780                            Sum-Ent-Rule-Loss (WS-Ent-Ix 8).
003790 dd000-exit.
003800     exit     section.
003810*
003820 dd010-Search-Entity.
003830     continue.
003840 dd010-exit.
003850     exit.
003860*
003870 dd100-Find-Or-Add-Fund          section.
003880**************************************
003890*
003900     move     zero to WS-Fnd-Ix.
003910     perform  dd110-Search-Fund thru dd110-exit
003920         varying WS-Fnd-Ix from 1 by 1
003930         until WS-Fnd-Ix > Sum-Fund-Count
003940            or Sum-Fnd-Name (WS-Fnd-Ix) = Mtc-Fund.
003950     if       WS-Fnd-Ix > Sum-Fund-Count
003960              add 1 to Sum-Fund-Count
003970              move Sum-Fund-Count to WS-Fnd-Ix
003980              move Mtc-Fund to Sum-Fnd-Name (WS-Fnd-Ix)
003990              move zero to Sum-Fnd-Loss  (WS-Fnd-Ix)
004000                            Sum-Fnd-Qty   (WS-Fnd-Ix)
004010                            Sum-Fnd-Count (WS-Fnd-Ix).
004020 dd100-exit.
004030     exit     section.
004040*
004050 dd110-Search-Fund.
004060     continue.
004070 dd110-exit.
004080     exit.
004090*
004100 dd200-Find-Or-Add-Rule          section.
004110**************************************
004120*
004130     move     zero to WS-Rul-Ix.
004140     perform  dd210-Search-Rule thru dd210-exit
004150         varying WS-Rul-Ix from 1 by 1
004160         until WS-Rul-Ix > Sum-Rule-Count
004170            or Sum-Rul-Code (WS-Rul-Ix) = Mtc-Rule-Code.
004180     if       WS-Rul-Ix > Sum-Rule-Count
004190              add 1 to Sum-Rule-Count
004200              move Sum-Rule-Count to WS-Rul-Ix
004210              move Mtc-Rule-Code to Sum-Rul-Code (WS-Rul-Ix)
004220              move zero to Sum-Rul-Loss  (WS-Rul-Ix)
004230                            Sum-Rul-Qty   (WS-Rul-Ix)
004240                            Sum-Rul-Count (WS-Rul-Ix).
004250 dd200-exit.
004260     exit     section.
004270*
004280 dd210-Search-Rule.
004290     continue.
004300 dd210-exit.
004310     exit.
004320*
004330*****************************************************************
004340*   cc000/cc100/cc200 - print the three control-break sections.  *
004350*****************************************************************
004360*
004370 cc000-Print-Entity-Section      section.
004380**************************************
004390*
004400     perform  cc010-Print-One-Entity thru cc010-exit
004410         varying WS-Ent-Ix from 1 by 1
004420         until WS-Ent-Ix > Sum-Entity-Count.
004430 cc000-exit.
004440     exit     section.
004450*
004460 cc010-Print-One-Entity.
004470     compute  WS-Ent-Loss-2dp rounded = Sum-Ent-Loss (WS-Ent-Ix).
004480     generate Entity-Detail.
004490     perform  cc020-Print-Entity-Rule thru cc020-exit
004500         varying WS-Rul-Ix from 1 by 1
004510         until WS-Rul-Ix > Sum-Rule-Count.
004520 cc010-exit.
004530     exit.
004540*
004550 cc020-Print-Entity-Rule.
004560     if       Sum-Ent-Rule-Loss (WS-Ent-Ix WS-Rul-Ix) > zero
004570              compute WS-Ent-Rule-Loss-2dp rounded =
004580                       Sum-Ent-Rule-Loss (WS-Ent-Ix WS-Rul-Ix)
004590              generate Entity-Rule-Detail.
004600 cc020-exit.
004610     exit.
004620*
004630 cc100-Print-Fund-Section        section.
004640**************************************
004650*
004660     perform  cc110-Print-One-Fund thru cc110-exit
004670         varying WS-Fnd-Ix from 1 by 1
004680         until WS-Fnd-Ix > Sum-Fund-Count.
004690 cc100-exit.
004700     exit     section.
004710*
004720 cc110-Print-One-Fund.
004730     compute  WS-Fnd-Loss-2dp rounded = Sum-Fnd-Loss (WS-Fnd-Ix).
004740     generate Fund-Detail.
004750 cc110-exit.
004760     exit.
004770*
004780 cc200-Print-Rule-Section        section.
004790**************************************
004800*
004810     perform  cc210-Print-One-Rule thru cc210-exit
004820         varying WS-Rul-Ix from 1 by 1
004830         until WS-Rul-Ix > Sum-Rule-Count.
004840 cc200-exit.
004850     exit     section.
004860*
004870 cc210-Print-One-Rule.
004880     compute  WS-Rul-Loss-2dp rounded = Sum-Rul-Loss (WS-Rul-Ix).
004890     generate Rule-Detail.
004900 cc210-exit.
004910     exit.
