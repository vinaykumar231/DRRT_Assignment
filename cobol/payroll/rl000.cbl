000010****************************************************************
000020*                                                               *
000030*        Recognized Loss        Start Of Day                   *
000040*        Operator selects the settlement (Twitter or           *
000050*        Kraft Heinz) and this creates/resets the RL           *
000060*        parameter record read by RL010 and RL900.             *
000070*                                                               *
000080****************************************************************
000090 identification          division.
000100*===============================
000110**
000120      program-id.         rl000.
000130**
000140*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/05/1986
000150*                        For Applewood Computers.
000160**
000170*    Installation.       Applewood Computers Accounting System.
000180**
000190*    Date-Written.       14/05/1986.
000200**
000210*    Date-Compiled.
000220**
000230*    Security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000240*                        Distributed under the GNU General Public License.
000250*                        See the file COPYING for details.
000260**
000270*    Remarks.            Recognized Loss Start of Day Program.
000280*                        Creates/resets RL-PARAM-FILE RRN 1 with the
000290*                        settlement selection for this run and zeroes
000300*                        the run statistics carried to RL900.
000310**
000320*    Version.            See Prog-Name & date-comped in ws.
000330**
000340*    Called modules.     rl040.
000350**
000360*    Error messages used.
000370*  System wide:
000380*                        RL005.
000390**
000400* Changes:
000410* 14/05/86 vbc -        Created from sl000 generic SOD skeleton.
000420* 02/02/98 vbc -    Y2K Run-Date widened to ccyymmdd, was yymmdd.
000430* 16/04/24 vbc          Copyright wording refreshed to the current
000440*                Applewood notice, superseding the prior revision.
000450* 20/09/25 vbc - 3.3.00 Shop-wide version bump, build counters reset
000460*                for the new release.
000470* 22/01/26 vbc - 2.0.00 Rebuilt from py000 for the Recognized Loss
000480*                module - replaces payroll period prompt with a
000490*                settlement-code prompt, creates RL-Param-Record
000500*                instead of chaining to a menu.
000510* 03/02/26 vbc -        Added retry loop on bad settlement code entry,
000520*                ticket RL-002.
000530* 13/02/26 vbc -        Whole record now cleared by INITIALIZE up front -
000540*                the old move-spaces-to-filler line would not compile
000550*                on a plain FILLER name, ticket RL-019.
000560* 26/02/26 vbc -        Prm-Run-Date was picking up WS-A-Bin before it
000570*                was ever set - the rl040 calendar check quoted under
000580*                Called Modules above had been dropped during the
000590*                2.0.00 rebuild.  Re-wired the call so the run date is
000600*                actually validated and carried through, ticket RL-032.
000610**
000620*************************************************************************
000630* Copyright Notice.
000640* ****************
000650*
000660* These files and programs is part of the Applewood Computers Accounting
000670* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000680*
000690* This program is now free software; you can redistribute it and/or modify it
000700* under the terms of the GNU General Public License as published by the
000710* Free Software Foundation; version 3 and later as revised for personal
000720* usage only and that includes for use within a business but without
000730* repackaging or for Resale in any way.
000740*
000750* ACAS is distributed in the hope that it will be useful, but WITHOUT
000760* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000770* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000780* for more details. If it breaks, you own both pieces but I will endeavour
000790* to fix it, providing you tell me about the problem.
000800*
000810* You should have received a copy of the GNU General Public License along
000820* with ACAS; see the file COPYING.  If not, write to the Free Software
000830* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000840*************************************************************************
000850 environment             division.
000860*===============================
000870 configuration            section.
000880 special-names.
000890     C01 is Top-Of-Form.
000900 input-output            section.
000910 file-control.
000920     select RL-Param-File  assign to "RLPARM"
000930                            organization is relative
000940                            access mode  is random
000950                            relative key is RRN
000960                            file status  is RL-PR1-Status.
000970 data                    division.
000980 file section.
000990 fd  RL-Param-File.
001000 01  FD-RL-Param-Record  pic x(256).
001010 working-storage section.
001020*----------------------
001030 77  Prog-Name           pic x(15) value "RL000 (2.0.00)".
001040 copy "wsrlparm.cob".
001050 01  RRN                 pic 9(4)  comp.
001060 01  RL-PR1-Status       pic xx.
001070 01  WS-Data.
001080     03  Menu-Reply      pic 9.
001090     03  WS-Reply        pic x.
001100     03  WSA-Date.
001110       05  WSA-cc        pic 99.
001120       05  WSA-yy        pic 99.
001130       05  WSA-mm        pic 99.
001140       05  WSA-dd        pic 99.
001150     03  filler  redefines  WSA-Date.
001160       05  WSA-Bin       pic 9(8).
001170     03  WSB-Time.
001180       05  WSB-hh        pic 99.
001190       05  WSB-mm        pic 99.
001200       05  WSB-ss        pic 99.
001210       05  filler        pic xx.
001220     03  filler  redefines  WSB-Time.
001230       05  WSB-Bin       pic 9(6).
001240       05  filler        pic xx.
001250 01  Rl040-Date-WS.
001260     03  WS-A-Date       pic x(10).
001270     03  filler redefines WS-A-Date.
001280         05  WS-A-Days    pic 99.
001290         05  WS-A-Slash1  pic x.
001300         05  WS-A-Month   pic 99.
001310         05  WS-A-Slash2  pic x.
001320         05  WS-A-CCYY    pic 9(4).
001330     03  WS-A-Bin        pic 9(8)  comp.
001340 01  Error-Messages.
001350     03  RL005           pic x(18) value "RL005 Invalid Date".
001360     03  RL006           pic x(33) value "RL006 Invalid Settlement Code - ".
001370 01  Error-Code          pic 999.
001380 01  WS-Term-Code        pic 9     value zero.
001390 linkage section.
001400*==============
001410 01  To-Day              pic x(10).
001420 procedure  division using  To-Day.
001430*=================================
001440 aa000-Main              section.
001450*******************************
001460*
001470     initialize RL-Param-Record.
001480     accept   WSA-Date from date YYYYMMDD.
001490     move     WSA-Date to WS-A-CCYY.
001500     if       WSA-Bin not = zero
001510              move WSA-mm  to WS-A-Month
001520              move WSA-dd  to WS-A-Days.
001530     move     "/" to WS-A-Slash1  WS-A-Slash2.
001540     move     zero to WS-A-Bin.
001550     call     "rl040" using Rl040-Date-WS.
001560     move     WS-A-Date to To-Day.
001570     accept   WSB-Time from Time.
001580     display  "Recognized Loss  Start Of Day" at 0301 with foreground-color 2 erase eos.
001590     display  Prog-Name   at 0101 with foreground-color 2.
001600     display  To-Day      at 0340 with foreground-color 3.
001610 aa010-Get-Settlement.
001620     display  "Select settlement - 1=TWITTER  2=KRAFT HEINZ : " at 1001
001630                                                  with foreground-color 2.
001640     accept   Menu-Reply at 1050 with foreground-color 3 update.
001650     if       Menu-Reply not numeric or
001660              Menu-Reply = zero or Menu-Reply > 2
001670              display  RL006      at 1201 with foreground-color 4
001680              display  Menu-Reply at 1234 with foreground-color 4
001690              go to  aa010-Get-Settlement.
001700     if       Menu-Reply = 1
001710              move "TWITTER"     to Prm-Settlement-Code
001720     else
001730              move "KRAFT-HEINZ" to Prm-Settlement-Code.
001740 aa020-Build-Param-Rec.
001750     move     WS-A-Bin to Prm-Run-Date.
001760     move     zero     to Prm-Run-Time.
001770     move     WSB-hh   to Prm-Run-Time.
001780     move     zero to Prm-Recs-Read     Prm-Recs-Loaded
001790                       Prm-Recs-Rejected
001800                       Prm-Holdings-Loaded  Prm-Purchases-Loaded
001810                       Prm-Sales-Loaded
001820                       Prm-Lots-Open-Start  Prm-Lots-Open-End
001830                       Prm-Match-Count      Prm-Held-Match-Count
001840                       Prm-Zero-Loss-Count
001850                       Prm-Recog-Loss-Total Prm-Error-Count.
001860     open     i-o RL-Param-File.
001870     if       RL-PR1-Status = "35"
001880              close    RL-Param-File
001890              open     output RL-Param-File
001900              close    RL-Param-File
001910              open     i-o RL-Param-File.
001920     move     1 to RRN.
001930     move     RL-Param-Record to FD-RL-Param-Record.
001940     rewrite  FD-RL-Param-Record
001950         invalid key
001960              write  FD-RL-Param-Record
001970                  invalid key
001980                       display RL005 at 2001 with foreground-color 4
001990     end-rewrite.
002000     close    RL-Param-File.
002010     move     zero to WS-Term-Code.
002020 aa000-Exit.
002030     exit     section.
