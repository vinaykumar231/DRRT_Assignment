000010****************************************************************
000020*                                                               *
000030*        Recognized Loss      Transaction Load, FIFO           *
000040*        Matching & Plan-Of-Allocation Rule Engine             *
000050*                                                               *
000060*        Reads TRANSACTION-IN, builds the open lot and sale    *
000070*        work tables, matches sales to lots FIFO, applies      *
000080*        the Twitter / Kraft Heinz recognized loss rules and   *
000090*        writes MATCH-OUT plus ERROR-LOG.                      *
000100*                                                               *
000110****************************************************************
000120 identification          division.
000130*===============================
000140**
000150      program-id.         rl010.
000160**
000170*    Author.             V B Coen FBCS, FIDM, FIDPM, 29/10/1986
000180*                        For Applewood Computers.
000190**
000200*    Installation.       Applewood Computers Accounting System.
000210**
000220*    Date-Written.       29/10/1986.
000230**
000240*    Date-Compiled.
000250**
000260*    Security.           Copyright (C) 1976-2026 & later, Vincent Bryan Coen.
000270*                        Distributed under the GNU General Public License.
000280*                        See the file COPYING for details.
000290**
000300*    Remarks.            Recognized Loss Transaction Load / FIFO Match /
000310*                        Rule Engine.  Reads TRANSACTION-IN, classifies
000320*                        H/P/S rows, builds the lot & sale work tables,
000330*                        matches sales against lots oldest first, prices
000340*                        each match and each still-held lot under the
000350*                        settlement's plan of allocation, and writes
000360*                        MATCH-OUT.  Rejected input rows go to ERROR-LOG.
000370**
000380*    Version.            See Prog-Name & date-comped in ws.
000390**
000400*    Called modules.     rl040.
000410**
000420*    Error messages used.
000430*  Program specific:
000440*                        RL010 - RL015.
000450**
000460* Changes:
000470* 29/10/86 vbc -        Created from sl010 generic load/match skeleton.
000480* 02/02/98 vbc -    Y2K All dates widened to ccyymmdd, was yymmdd.
000490* 11/06/09 vbc -        Migration to Open Cobol/GnuCobol.
000500* 16/04/24 vbc          Copyright notice update superseding all previous
000510*                notices.
000520* 20/09/25 vbc - 3.3.00 Version update and builds reset.
000530* 22/01/26 vbc - 2.0.00 Rebuilt in full for the Recognized Loss module -
000540*                was the old stock re-valuation FIFO cost roll-forward,
000550*                table layouts & rules replaced throughout, program kept
000560*                only the load / sort / FIFO consume skeleton.
000570* 30/01/26 vbc -        Added held-shares pass (bb300) and rule engine
000580*                (cc100 thru cc162), ticket RL-009.
000590* 06/02/26 vbc -        Single shared lot pointer across all sales so a
000600*                lot blocked by date on an early sale is still seen by
000610*                a later one - was re-scanning from lot 1 every sale and
000620*                double matching, ticket RL-011.
000630* 11/02/26 vbc -        Zero loss matches no longer written, counted in
000640*                Prm-Zero-Loss-Count instead, per claims administrator
000650*                spec, ticket RL-013.
000660**
000670*************************************************************************
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs is part of the Applewood Computers Accounting
000720* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000730*
000740* This program is now free software; you can redistribute it and/or modify it
000750* under the terms of the GNU General Public License as published by the
000760* Free Software Foundation; version 3 and later as revised for personal
000770* usage only and that includes for use within a business but without
000780* repackaging or for Resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details. If it breaks, you own both pieces but I will endeavour
000840* to fix it, providing you tell me about the problem.
000850*
000860* You should have received a copy of the GNU General Public License along
000870* with ACAS; see the file COPYING.  If not, write to the Free Software
000880* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000890*************************************************************************
000900 environment             division.
000910*===============================
000920 configuration            section.
000930 special-names.
000940     C01 is Top-Of-Form.
000960 input-output            section.
000970 file-control.
000980     select Transaction-File  assign to "TRANSACTION-IN"
000990                            organization is sequential
001000                            file status  is TRN-Status.
001010     select Match-File        assign to "MATCH-OUT"
001020                            organization is sequential
001030                            file status  is MTC-Status.
001040     select Error-File        assign to "ERROR-LOG"
001050                            organization is sequential
001060                            file status  is ERR-Status.
001070     select RL-Param-File     assign to "RLPARM"
001080                            organization is relative
001090                            access mode  is random
001100                            relative key is RRN
001110                            file status  is RL-PR1-Status.
001120 data                    division.
001130 file section.
001140 fd  Transaction-File
001150     record contains 93 characters.
001160 01  FD-Transaction-Record  pic x(93).
001170 fd  Match-File
001180     record contains 140 characters.
001190 01  FD-Match-Record        pic x(140).
001200 fd  Error-File
001210     record contains 52 characters.
001220 01  FD-Error-Record        pic x(52).
001230 fd  RL-Param-File.
001240 01  FD-RL-Param-Record     pic x(256).
001250 working-storage section.
001260*----------------------
001270 77  Prog-Name           pic x(15) value "RL010 (2.0.00)".
001280 copy "wsrlparm.cob".
001290 copy "wsrltrn.cob".
001300 copy "wsrlmtc.cob".
001310 copy "wsrltwa.cob".
001320 copy "wsrlkha.cob".
001330 copy "wsrlerr.cob".
001340 copy "wsrllot.cob".
001350 01  RRN                 pic 9(4)  comp.
001360 01  RL-PR1-Status       pic xx.
001370 01  TRN-Status          pic xx.
001380     88  Trn-Eof             value "10".
001390 01  MTC-Status          pic xx.
001400 01  ERR-Status          pic xx.
001410*
001420*   Sort work areas for the open-lot and sale in-memory tables -
001430*   group moves must match Lot-Entry / Sale-Entry field for field.
001440*
001450 01  WS-Lot-Swap.
001460     03  WS-LS-Id             pic x(10).
001470     03  WS-LS-Is-Holding     pic x.
001480     03  WS-LS-Date           pic 9(8).
001490     03  WS-LS-Price          pic 9(5)v9999.
001500     03  WS-LS-Orig-Qty       pic 9(9)v99.
001510     03  WS-LS-Remain-Qty     pic 9(9)v99.
001520     03  WS-LS-Entity         pic x(20).
001530     03  WS-LS-Fund           pic x(20).
001540 01  WS-Sale-Swap.
001550     03  WS-SS-Id             pic x(10).
001560     03  WS-SS-Date           pic 9(8).
001570     03  WS-SS-Price          pic 9(5)v9999.
001580     03  WS-SS-Remain-Qty     pic 9(9)v99.
001590     03  WS-SS-Time           pic 9(4).
001600*
001610*   Transaction date unpack - for building the dd/mm/ccyy string
001620*   passed to rl040 for calendar validity checking.
001630*
001640 01  WS-Txn-Date-WA.
001650     03  WS-TD-Num            pic 9(8).
001660     03  filler  redefines  WS-TD-Num.
001670         05  WS-TD-CCYY       pic 9(4).
001680         05  WS-TD-MM         pic 99.
001690         05  WS-TD-DD         pic 99.
001700*
001710 01  RL040-Call-WS.
001720     03  A-Date               pic x(10).
001730     03  filler  redefines  A-Date.
001740         05  A-Days           pic 99.
001750         05  filler           pic x.
001760         05  A-Month          pic 99.
001770         05  filler           pic x.
001780         05  A-CCYY           pic 9(4).
001790         05  filler  redefines  A-CCYY.
001800             07  A-CC         pic 99.
001810             07  A-Year       pic 99.
001820     03  A-Bin                pic 9(8)  comp.
001830*
001840*   bb series - load / match control fields.
001850*
001860 01  BB-Work-Area.
001870     03  BB-Swap-Sw              pic x     value "N".
001880         88  BB-Swapped              value "Y".
001890     03  BB-I                    pic 9(5)  comp.
001900     03  BB-J                    pic 9(5)  comp.
001910     03  BB-Sale-Ptr             pic 9(5)  comp.
001920     03  BB-Lot-Ptr              pic 9(5)  comp.
001930     03  BB-Match-Qty            pic 9(9)v99.
001940     03  BB-Class-Start          pic 9(8).
001950     03  BB-Class-End            pic 9(8).
001960     03  BB-Class-Start-Minus-1  pic 9(8).
001970*
001980*   cc series - per-lot recognized-loss rule engine work fields.
001990*
002000 01  CC-Work-Area.
002010     03  CC-Purch-Date           pic 9(8).
002020     03  CC-Purch-Price          pic 9(5)v9999.
002030     03  CC-Sale-Date            pic 9(8).
002040     03  CC-Sale-Price           pic 9(5)v9999.
002050     03  CC-Sale-Time            pic 9(4).
002060     03  CC-Is-Held              pic x.
002070         88  CC-Held-Lot             value "Y".
002080     03  CC-Loss-Per-Share       pic s9(5)v9999.
002090     03  CC-Rule-Code            pic x(13).
002100     03  CC-Purch-Group          pic 9      comp.
002110     03  CC-Sale-Group           pic 9      comp.
002120     03  CC-PG-Ix                pic 9      comp.
002130     03  CC-SG-Ix                pic 9      comp.
002140     03  CC-Decline-Amt          pic 9(3)v99   comp-3.
002150     03  CC-Actual-Loss          pic s9(5)v9999.
002160     03  CC-Lookback-Loss        pic s9(5)v9999.
002170     03  CC-Purch-Inflation      pic 9(3)v99   comp-3.
002180     03  CC-Sale-Inflation       pic 9(3)v99   comp-3.
002190     03  CC-Inflation-Decline    pic s9(3)v99  comp-3.
002200     03  CC-Avg-Close-Price      pic 9(3)v99   comp-3.
002210     03  CC-Avg-Lookup-Date      pic 9(8).
002220     03  CC-AC-Ix                pic 9(5)   comp.
002230     03  CC-AC-Found-Sw          pic x      value "N".
002240         88  CC-AC-Found             value "Y".
002250     03  CC-Inf-Lookup-Date      pic 9(8).
002260     03  CC-Inf-Sale-Flag        pic x.
002270     03  CC-Inflation-Amt        pic 9(3)v99   comp-3.
002280     03  CC-INF-Ix               pic 9      comp.
002290     03  CC-Inf-Found-Sw         pic x      value "N".
002300         88  CC-Inf-Found            value "Y".
002310     03  CC-TG-Date              pic 9(8).
002320     03  CC-TG-Time              pic 9(4).
002330     03  CC-TG-Price             pic 9(5)v9999.
002340     03  CC-TG-Group             pic 9      comp.
002350*
002360 01  Error-Code          pic 999.
002370*
002380 procedure  division.
002390*====================
002400*
002410 aa000-Main              section.
002420*******************************
002430*
002440     open     i-o RL-Param-File.
002450     move     1 to RRN.
002460     read     RL-Param-File
002470         invalid key
002480              display "RL010 No parameter record - run RL000 first"
002490              goback   returning 1
002500     end-read.
002510     move     FD-RL-Param-Record to RL-Param-Record.
002520*
002530     perform  bb000-Load-Transactions thru bb000-exit.
002540     perform  bb200-Fifo-Match        thru bb200-exit.
002550     perform  bb300-Held-Shares-Pass  thru bb300-exit.
002560*
002570     move     RL-Param-Record to FD-RL-Param-Record.
002580     rewrite  FD-RL-Param-Record
002590         invalid key
002600              display "RL011 Unable to rewrite parameter record"
002610     end-rewrite.
002620     close    RL-Param-File  Transaction-File  Match-File  Error-File.
002630     goback.
002640 aa000-exit.
002650     exit     section.
002660*
002670*****************************************************************
002680*   bb000 thru bb070 - transaction load and validation.         *
002690*****************************************************************
002700*
002710 bb000-Load-Transactions        section.
002720*************************************
002730*
002740     move     zero to Prm-Recs-Read        Prm-Recs-Loaded
002750                       Prm-Recs-Rejected   Prm-Holdings-Loaded
002760                       Prm-Purchases-Loaded Prm-Sales-Loaded
002770                       Prm-Error-Count.
002780     move     zero to Lot-Entry-Count  Sale-Entry-Count.
002790     if       Prm-Is-Twitter
002800              move 20150205    to BB-Class-Start-Minus-1
002810              move TW-Class-Start to BB-Class-Start
002820              move TW-Class-End   to BB-Class-End
002830     else
002840              move 20151105    to BB-Class-Start-Minus-1
002850              move KH-Class-Start to BB-Class-Start
002860              move KH-Class-End   to BB-Class-End
002870     end-if.
002880     open     input  Transaction-File.
002890     open     output Match-File.
002900     open     output Error-File.
002910     perform  bb010-Read-Transaction thru bb010-exit.
002920     perform  bb020-Process-Transaction thru bb020-exit
002930         until Trn-Eof.
002940     move     Lot-Entry-Count to Prm-Lots-Open-Start.
002950 bb000-exit.
002960     exit     section.
002970*
002980 bb010-Read-Transaction.
002990     read     Transaction-File into RL-Transaction-Record
003000         at end
003010              move "10" to TRN-Status
003020     end-read.
003030     if       not Trn-Eof
003040              add 1 to Prm-Recs-Read.
003050 bb010-exit.
003060     exit.
003070*
003080*   One input row - reject qty <= 0 silently (not an error), then
003090*   fan out by type code.  Bad/missing dates on a P or S row count
003100*   as a rejected record and are logged to ERROR-LOG.
003110*
003120 bb020-Process-Transaction.
003130     if       Trn-Qty not > zero
003140              go to bb020-Read-Next.
003150     move     spaces to Err-Reason.
003160     evaluate true
003170         when  Trn-Is-Holding
003180              perform bb040-Load-Holding  thru bb040-exit
003190         when  Trn-Is-Purchase
003200              perform bb050-Load-Purchase thru bb050-exit
003210         when  Trn-Is-Sale
003220              perform bb060-Load-Sale     thru bb060-exit
003230     end-evaluate.
003240 bb020-Read-Next.
003250     perform  bb010-Read-Transaction thru bb010-exit.
003260 bb020-exit.
003270     exit.
003280*
003290 bb030-Write-Reject              section.
003300**************************************
003310*
003320     add      1 to Prm-Recs-Rejected.
003330     add      1 to Prm-Error-Count.
003340     move     Trn-Id        to Err-Txn-Id.
003350     move     Prm-Recs-Read to Err-Seq-No.
003360     move     Trn-Date      to Err-Txn-Date.
003380     move     RL-Error-Record to FD-Error-Record.
003390     write    FD-Error-Record.
003400 bb030-exit.
003410     exit     section.
003420*
003430 bb040-Load-Holding              section.
003440**************************************
003450*
003460     add      1 to Prm-Holdings-Loaded.
003470     add      1 to Prm-Recs-Loaded.
003480     add      1 to Lot-Entry-Count.
003490     set      Lot-Ix to Lot-Entry-Count.
003500     move     Trn-Id                    to Lot-Id (Lot-Ix).
003510     move     "Y"                       to Lot-Is-Holding (Lot-Ix).
003520     move     BB-Class-Start-Minus-1    to Lot-Date (Lot-Ix).
003530     move     zero                      to Lot-Price (Lot-Ix).
003540     move     Trn-Qty                   to Lot-Orig-Qty   (Lot-Ix)
003550                                            Lot-Remain-Qty (Lot-Ix).
003560     move     Trn-Entity                to Lot-Entity (Lot-Ix).
003570     move     Trn-Fund                  to Lot-Fund   (Lot-Ix).
003580 bb040-exit.
003590     exit     section.
003600*
003610 bb050-Load-Purchase             section.
003620**************************************
003630*
003640     perform  bb070-Validate-Date thru bb070-exit.
003650     if       A-Bin = zero
003660              move "D" to Err-Reason
003670              perform bb030-Write-Reject thru bb030-exit
003680              go to bb050-exit.
003690     add      1 to Prm-Purchases-Loaded.
003700     add      1 to Prm-Recs-Loaded.
003710     add      1 to Lot-Entry-Count.
003720     set      Lot-Ix to Lot-Entry-Count.
003730     move     Trn-Id      to Lot-Id (Lot-Ix).
003740     move     "N"         to Lot-Is-Holding (Lot-Ix).
003750     move     Trn-Date    to Lot-Date (Lot-Ix).
003760     move     Trn-Price   to Lot-Price (Lot-Ix).
003770     move     Trn-Qty     to Lot-Orig-Qty   (Lot-Ix)
003780                              Lot-Remain-Qty (Lot-Ix).
003790     move     Trn-Entity  to Lot-Entity (Lot-Ix).
003800     move     Trn-Fund    to Lot-Fund   (Lot-Ix).
003810 bb050-exit.
003820     exit     section.
003830*
003840 bb060-Load-Sale                 section.
003850**************************************
003860*
003870     perform  bb070-Validate-Date thru bb070-exit.
003880     if       A-Bin = zero
003890              move "D" to Err-Reason
003900              perform bb030-Write-Reject thru bb030-exit
003910              go to bb060-exit.
003920     add      1 to Prm-Sales-Loaded.
003930     add      1 to Prm-Recs-Loaded.
003940     add      1 to Sale-Entry-Count.
003950     set      Sale-Ix to Sale-Entry-Count.
003960     move     Trn-Id      to Sale-Id (Sale-Ix).
003970     move     Trn-Date    to Sale-Date (Sale-Ix).
003980     move     Trn-Price   to Sale-Price (Sale-Ix).
003990     move     Trn-Qty     to Sale-Remain-Qty (Sale-Ix).
004000     move     Trn-Time    to Sale-Time (Sale-Ix).
004010 bb060-exit.
004020     exit     section.
004030*
004040*   Calendar validity check via rl040 - returns A-Bin = zero when
004050*   the date is missing or does not exist on the calendar.
004060*
004070 bb070-Validate-Date             section.
004080**************************************
004090*
004100     move     zero to A-Bin.
004110     if       Trn-Date not numeric or Trn-Date = zero
004120              go to bb070-exit.
004130     move     Trn-Date to WS-TD-Num.
004140     move     spaces   to A-Date.
004150     string   WS-TD-DD    delimited by size
004160              "/"         delimited by size
004170              WS-TD-MM    delimited by size
004180              "/"         delimited by size
004190              WS-TD-CCYY  delimited by size
004200                  into A-Date.
004210     call     "rl040" using RL040-Call-WS.
004220 bb070-exit.
004230     exit     section.
004240*
004250*****************************************************************
004260*   bb200 thru bb240 - FIFO matching of sales to open lots.     *
004270*****************************************************************
004280*
004290 bb200-Fifo-Match                section.
004300**************************************
004310*
004320     perform  bb210-Sort-Lots  thru bb210-exit.
004330     perform  bb220-Sort-Sales thru bb220-exit.
004340     move     1 to BB-Lot-Ptr.
004350     perform  bb230-Match-One-Sale thru bb230-exit
004360         varying BB-Sale-Ptr from 1 by 1
004370         until BB-Sale-Ptr > Sale-Entry-Count.
004380 bb200-exit.
004390     exit     section.
004400*
004410*   Bubble sort the open-lot table into (date, id) ascending order.
004420*   Beginning-holdings lots carry the class-start-minus-1 date so
004430*   they naturally sort to the front of the table.
004440*
004450 bb210-Sort-Lots                 section.
004460**************************************
004470*
004480     if       Lot-Entry-Count < 2
004490              go to bb210-exit.
004500     move     "Y" to BB-Swap-Sw.
004510 bb211-Sort-Pass.
004520     if       not BB-Swapped
004530              go to bb210-exit.
004540     move     "N" to BB-Swap-Sw.
004550     perform  bb212-Compare-Swap thru bb212-exit
004560         varying BB-I from 1 by 1
004570         until BB-I > Lot-Entry-Count - 1.
004580     go       to bb211-Sort-Pass.
004590 bb212-Compare-Swap.
004600     compute  BB-J = BB-I + 1.
004610     if       Lot-Date (BB-I) > Lot-Date (BB-J) or
004620             (Lot-Date (BB-I) = Lot-Date (BB-J) and
004630              Lot-Id   (BB-I) > Lot-Id   (BB-J))
004640              move Lot-Entry (BB-I) to WS-Lot-Swap
004650              move Lot-Entry (BB-J) to Lot-Entry (BB-I)
004660              move WS-Lot-Swap      to Lot-Entry (BB-J)
004670              move "Y" to BB-Swap-Sw.
004680 bb212-exit.
004690     exit.
004700 bb210-exit.
004710     exit     section.
004720*
004730 bb220-Sort-Sales                section.
004740**************************************
004750*
004760     if       Sale-Entry-Count < 2
004770              go to bb220-exit.
004780     move     "Y" to BB-Swap-Sw.
004790 bb221-Sort-Pass.
004800     if       not BB-Swapped
004810              go to bb220-exit.
004820     move     "N" to BB-Swap-Sw.
004830     perform  bb222-Compare-Swap thru bb222-exit
004840         varying BB-I from 1 by 1
004850         until BB-I > Sale-Entry-Count - 1.
004860     go       to bb221-Sort-Pass.
004870 bb222-Compare-Swap.
004880     compute  BB-J = BB-I + 1.
004890     if       Sale-Date (BB-I) > Sale-Date (BB-J) or
004900             (Sale-Date (BB-I) = Sale-Date (BB-J) and
004910              Sale-Id   (BB-I) > Sale-Id   (BB-J))
004920              move Sale-Entry (BB-I) to WS-Sale-Swap
004930              move Sale-Entry (BB-J) to Sale-Entry (BB-I)
004940              move WS-Sale-Swap      to Sale-Entry (BB-J)
004950              move "Y" to BB-Swap-Sw.
004960 bb222-exit.
004970     exit.
004980 bb220-exit.
004990     exit     section.
005000*
005010*   Consume lots from the shared pointer for one sale.  The
005020*   pointer only advances past a fully depleted lot, so a lot
005030*   skipped here for a date mismatch is still seen by a later,
005040*   later-dated sale.
005050*
005060 bb230-Match-One-Sale            section.
005070**************************************
005080*
005090     set      Sale-Ix to BB-Sale-Ptr.
005100 bb231-Consume-Lots.
005110     if       Sale-Remain-Qty (Sale-Ix) = zero
005120              go to bb230-exit.
005130     if       BB-Lot-Ptr > Lot-Entry-Count
005140              go to bb230-exit.
005150     set      Lot-Ix to BB-Lot-Ptr.
005160     if       Lot-Remain-Qty (Lot-Ix) = zero
005170              add 1 to BB-Lot-Ptr
005180              go to bb231-Consume-Lots.
005190     if       Lot-Date (Lot-Ix) > Sale-Date (Sale-Ix)
005200              display "RL015 lot " Lot-Id (Lot-Ix)
005210                      " dated after sale " Sale-Id (Sale-Ix)
005220                      " - skipped"
005230              go to bb230-exit.
005240     move     Sale-Remain-Qty (Sale-Ix) to BB-Match-Qty.
005250     if       Lot-Remain-Qty (Lot-Ix) < BB-Match-Qty
005260              move Lot-Remain-Qty (Lot-Ix) to BB-Match-Qty.
005270     perform  bb240-Build-Match thru bb240-exit.
005280     subtract BB-Match-Qty from Lot-Remain-Qty  (Lot-Ix).
005290     subtract BB-Match-Qty from Sale-Remain-Qty (Sale-Ix).
005300     if       Lot-Remain-Qty (Lot-Ix) = zero
005310              add 1 to BB-Lot-Ptr.
005320     go       to bb231-Consume-Lots.
005330 bb230-exit.
005340     exit     section.
005350*
005360*   Price the match under the settlement rules and write MATCH-OUT
005370*   only when the lot recognized loss is greater than zero.
005380*
005390 bb240-Build-Match               section.
005400**************************************
005410*
005420     move     Lot-Id     (Lot-Ix)  to Mtc-Purchase-Id.
005430     move     Sale-Id    (Sale-Ix) to Mtc-Sale-Id.
005440     move     BB-Match-Qty         to Mtc-Qty.
005450     move     Lot-Entity (Lot-Ix)  to Mtc-Entity.
005460     move     Lot-Fund   (Lot-Ix)  to Mtc-Fund.
005470     if       Lot-Was-Holding (Lot-Ix)
005480              move BB-Class-Start     to CC-Purch-Date
005490              move zero                to CC-Purch-Price
005500     else
005510              move Lot-Date  (Lot-Ix) to CC-Purch-Date
005520              move Lot-Price (Lot-Ix) to CC-Purch-Price
005530     end-if.
005540     move     Sale-Date  (Sale-Ix) to CC-Sale-Date.
005550     move     Sale-Price (Sale-Ix) to CC-Sale-Price.
005560     move     Sale-Time  (Sale-Ix) to CC-Sale-Time.
005570     move     "N"                  to CC-Is-Held.
005580     perform  cc100-Calc-Loss-Per-Share thru cc100-exit.
005590     if       CC-Loss-Per-Share > zero
005600              move CC-Purch-Date   to Mtc-Purch-Date
005610              move CC-Sale-Date    to Mtc-Sale-Date
005620              move CC-Purch-Price  to Mtc-Purch-Price
005630              move CC-Sale-Price   to Mtc-Sale-Price
005640              move CC-Rule-Code    to Mtc-Rule-Code
005650              compute Mtc-Recog-Loss rounded = CC-Loss-Per-Share * BB-Match-Qty
005660              move RL-Match-Record to FD-Match-Record
005670              write FD-Match-Record
005680              add 1 to Prm-Match-Count
005690              add Mtc-Recog-Loss to Prm-Recog-Loss-Total
005700     else
005710              add 1 to Prm-Zero-Loss-Count
005720     end-if.
005730 bb240-exit.
005740     exit     section.
005750*
005760*****************************************************************
005770*   bb300/bb310 - held shares pass, rule D.                     *
005780*****************************************************************
005790*
005800 bb300-Held-Shares-Pass          section.
005810**************************************
005820*
005830     move     zero to Prm-Lots-Open-End.
005840     perform  bb310-Check-One-Lot thru bb310-exit
005850         varying BB-I from 1 by 1
005860         until BB-I > Lot-Entry-Count.
005870 bb300-exit.
005880     exit     section.
005890*
005900 bb310-Check-One-Lot.
005910     set      Lot-Ix to BB-I.
005920     if       Lot-Remain-Qty (Lot-Ix) = zero
005930              go to bb310-exit.
005940     add      1 to Prm-Lots-Open-End.
005950     if       not Lot-Was-Holding (Lot-Ix)
005960         and (Lot-Date (Lot-Ix) < BB-Class-Start or
005970              Lot-Date (Lot-Ix) > BB-Class-End)
005980              go to bb310-exit.
005990     move     Lot-Id (Lot-Ix)         to Mtc-Purchase-Id.
006000     move     "HELD"                  to Mtc-Sale-Id.
006010     move     Lot-Remain-Qty (Lot-Ix) to Mtc-Qty.
006020     move     Lot-Entity (Lot-Ix)     to Mtc-Entity.
006030     move     Lot-Fund   (Lot-Ix)     to Mtc-Fund.
006040     if       Lot-Was-Holding (Lot-Ix)
006050              move BB-Class-Start     to CC-Purch-Date
006060              move zero                to CC-Purch-Price
006070     else
006080              move Lot-Date  (Lot-Ix) to CC-Purch-Date
006090              move Lot-Price (Lot-Ix) to CC-Purch-Price
006100     end-if.
006110     move     zero  to CC-Sale-Date  CC-Sale-Price  CC-Sale-Time.
006120     move     "Y"   to CC-Is-Held.
006130     perform  cc100-Calc-Loss-Per-Share thru cc100-exit.
006140     if       CC-Loss-Per-Share > zero
006150              move CC-Purch-Date      to Mtc-Purch-Date
006160              move zero                to Mtc-Sale-Date
006170              move CC-Purch-Price     to Mtc-Purch-Price
006180              move zero                to Mtc-Sale-Price
006190              move "D"                 to Mtc-Rule-Code
006200              compute Mtc-Recog-Loss rounded =
006210                       CC-Loss-Per-Share * Lot-Remain-Qty (Lot-Ix)
006220              move RL-Match-Record to FD-Match-Record
006230              write FD-Match-Record
006240              add 1 to Prm-Match-Count
006250              add 1 to Prm-Held-Match-Count
006260              add Mtc-Recog-Loss to Prm-Recog-Loss-Total
006270     else
006280              add 1 to Prm-Zero-Loss-Count
006290     end-if.
006300 bb310-exit.
006310     exit.
006320*
006330*****************************************************************
006340*   cc100 thru cc162 - recognized loss per share rule engine.   *
006350*****************************************************************
006360*
006370 cc100-Calc-Loss-Per-Share       section.
006380**************************************
006390*
006400     move     spaces to CC-Rule-Code.
006410     move     zero   to CC-Loss-Per-Share.
006420     if       CC-Purch-Date < BB-Class-Start or
006430              CC-Purch-Date > BB-Class-End
006440              move "OUTSIDE" to CC-Rule-Code
006450              go to cc100-exit.
006460     if       Prm-Is-Twitter
006470              perform cc110-Calc-Twitter-Loss     thru cc110-exit
006480     else
006490              perform cc120-Calc-Kraft-Heinz-Loss thru cc120-exit
006500     end-if.
006510 cc100-exit.
006520     exit     section.
006530*
006540*   Twitter settlement - decline matrix / lookback average table.
006550*
006560 cc110-Calc-Twitter-Loss         section.
006570**************************************
006580*
006590     move     CC-Purch-Date  to CC-TG-Date.
006600     move     zero           to CC-TG-Time.
006610     move     CC-Purch-Price to CC-TG-Price.
006620     perform  cc130-Get-Time-Group thru cc130-exit.
006630     move     CC-TG-Group to CC-Purch-Group.
006640*
006650     if       CC-Held-Lot
006660              move 5 to CC-Sale-Group
006670              perform cc140-Get-Decline-Amt thru cc140-exit
006680              compute CC-Actual-Loss = CC-Purch-Price - TW-Final-Avg-Price
006690              if CC-Actual-Loss < 0
006700                       move zero to CC-Actual-Loss
006710              end-if
006720              if CC-Decline-Amt < CC-Actual-Loss
006730                       move CC-Decline-Amt to CC-Loss-Per-Share
006740              else
006750                       move CC-Actual-Loss to CC-Loss-Per-Share
006760              end-if
006770              move "D" to CC-Rule-Code
006780              go to cc110-exit.
006790*
006800     if       CC-Sale-Date < TW-Disc-Date
006810              move zero to CC-Loss-Per-Share
006820              move "A" to CC-Rule-Code
006830              go to cc110-exit.
006840*
006850     move     CC-Sale-Date  to CC-TG-Date.
006860     move     CC-Sale-Time  to CC-TG-Time.
006870     move     CC-Sale-Price to CC-TG-Price.
006880     perform  cc130-Get-Time-Group thru cc130-exit.
006890     move     CC-TG-Group to CC-Sale-Group.
006900     perform  cc140-Get-Decline-Amt thru cc140-exit.
006910     compute  CC-Actual-Loss = CC-Purch-Price - CC-Sale-Price.
006920     if       CC-Actual-Loss < 0
006930              move zero to CC-Actual-Loss.
006940*
006950     if       CC-Sale-Date < TW-Lookback-Start
006960              if CC-Decline-Amt < CC-Actual-Loss
006970                       move CC-Decline-Amt to CC-Loss-Per-Share
006980              else
006990                       move CC-Actual-Loss to CC-Loss-Per-Share
007000              end-if
007010              move "B" to CC-Rule-Code
007020              go to cc110-exit.
007030*
007040     if       CC-Sale-Date <= TW-Lookback-End
007050              move CC-Sale-Date to CC-Avg-Lookup-Date
007060              perform cc160-Get-Avg-Close-Price thru cc160-exit
007070              compute CC-Lookback-Loss = CC-Purch-Price - CC-Avg-Close-Price
007080              if CC-Lookback-Loss < 0
007090                       move zero to CC-Lookback-Loss
007100              end-if
007110              move CC-Decline-Amt to CC-Loss-Per-Share
007120              if CC-Actual-Loss < CC-Loss-Per-Share
007130                       move CC-Actual-Loss to CC-Loss-Per-Share
007140              end-if
007150              if CC-Lookback-Loss < CC-Loss-Per-Share
007160                       move CC-Lookback-Loss to CC-Loss-Per-Share
007170              end-if
007180              move "C" to CC-Rule-Code
007190              go to cc110-exit.
007200*
007210     if       CC-Decline-Amt < CC-Actual-Loss
007220              move CC-Decline-Amt to CC-Loss-Per-Share
007230     else
007240              move CC-Actual-Loss to CC-Loss-Per-Share
007250     end-if.
007260     move     "POST-LOOKBACK" to CC-Rule-Code.
007270 cc110-exit.
007280     exit     section.
007290*
007300*   Kraft Heinz settlement - artificial inflation table.
007310*
007320 cc120-Calc-Kraft-Heinz-Loss     section.
007330**************************************
007340*
007350     move     CC-Purch-Date to CC-Inf-Lookup-Date.
007360     move     "N" to CC-Inf-Sale-Flag.
007370     perform  cc150-Get-Inflation-At-Date thru cc150-exit.
007380     move     CC-Inflation-Amt to CC-Purch-Inflation.
007390*
007400     if       CC-Held-Lot
007410              compute CC-Actual-Loss = CC-Purch-Price - KH-Final-Avg-Price
007420              if CC-Actual-Loss < 0
007430                       move zero to CC-Actual-Loss
007440              end-if
007450              if CC-Purch-Inflation < CC-Actual-Loss
007460                       move CC-Purch-Inflation to CC-Loss-Per-Share
007470              else
007480                       move CC-Actual-Loss to CC-Loss-Per-Share
007490              end-if
007500              move "D" to CC-Rule-Code
007510              go to cc120-exit.
007520*
007530     if       CC-Sale-Date < KH-Disc-Date
007540              move zero to CC-Loss-Per-Share
007550              move "A" to CC-Rule-Code
007560              go to cc120-exit.
007570*
007580     move     CC-Sale-Date to CC-Inf-Lookup-Date.
007590     move     "Y" to CC-Inf-Sale-Flag.
007600     perform  cc150-Get-Inflation-At-Date thru cc150-exit.
007610     move     CC-Inflation-Amt to CC-Sale-Inflation.
007620     compute  CC-Inflation-Decline = CC-Purch-Inflation - CC-Sale-Inflation.
007630     if       CC-Inflation-Decline < 0
007640              move zero to CC-Inflation-Decline.
007650     compute  CC-Actual-Loss = CC-Purch-Price - CC-Sale-Price.
007660     if       CC-Actual-Loss < 0
007670              move zero to CC-Actual-Loss.
007680*
007690     if       CC-Sale-Date <= KH-Class-End
007700              if CC-Inflation-Decline < CC-Actual-Loss
007710                       move CC-Inflation-Decline to CC-Loss-Per-Share
007720              else
007730                       move CC-Actual-Loss to CC-Loss-Per-Share
007740              end-if
007750              move "B" to CC-Rule-Code
007760              go to cc120-exit.
007770*
007780     if       CC-Sale-Date <= KH-Lookback-End
007790              move CC-Sale-Date to CC-Avg-Lookup-Date
007800              perform cc160-Get-Avg-Close-Price thru cc160-exit
007810              compute CC-Lookback-Loss = CC-Purch-Price - CC-Avg-Close-Price
007820              if CC-Lookback-Loss < 0
007830                       move zero to CC-Lookback-Loss
007840              end-if
007850              move CC-Inflation-Decline to CC-Loss-Per-Share
007860              if CC-Actual-Loss < CC-Loss-Per-Share
007870                       move CC-Actual-Loss to CC-Loss-Per-Share
007880              end-if
007890              if CC-Lookback-Loss < CC-Loss-Per-Share
007900                       move CC-Lookback-Loss to CC-Loss-Per-Share
007910              end-if
007920              move "C" to CC-Rule-Code
007930              go to cc120-exit.
007940*
007950     if       CC-Inflation-Decline < CC-Actual-Loss
007960              move CC-Inflation-Decline to CC-Loss-Per-Share
007970     else
007980              move CC-Actual-Loss to CC-Loss-Per-Share
007990     end-if.
008000     move     "POST-LOOKBACK" to CC-Rule-Code.
008010 cc120-exit.
008020     exit     section.
008030*
008040*   Twitter time-group lookup - group 0/1 split on the 4/28/2015
008050*   corrective disclosure by price threshold, then by time of day.
008060*
008070 cc130-Get-Time-Group            section.
008080**************************************
008090*
008100     move     zero to CC-TG-Group.
008110     if       CC-TG-Date < TW-Disc-Date
008120              go to cc130-exit.
008130     if       CC-TG-Date = TW-Disc-Date
008140              if CC-TG-Price >= TW-Disc-Threshold
008150                       move zero to CC-TG-Group
008160              else
008170                  if CC-TG-Time > zero
008180                            if CC-TG-Time < TW-Disc-Time
008190                                     move zero to CC-TG-Group
008200                            else
008210                                     move 1 to CC-TG-Group
008220                            end-if
008230                  else
008240                            move 1 to CC-TG-Group
008250                  end-if
008260              end-if
008270              go to cc130-exit.
008280     if       CC-TG-Date <= TW-Class-End
008290              move 2 to CC-TG-Group
008300              go to cc130-exit.
008310     if       CC-TG-Date <= 20150730
008320              move 3 to CC-TG-Group
008330              go to cc130-exit.
008340     if       CC-TG-Date = 20150731
008350              move 4 to CC-TG-Group
008360              go to cc130-exit.
008370     move     5 to CC-TG-Group.
008380 cc130-exit.
008390     exit     section.
008400*
008410 cc140-Get-Decline-Amt           section.
008420**************************************
008430*
008440     move     zero to CC-Decline-Amt.
008450     if       CC-Purch-Group > 2 or CC-Sale-Group > 5
008460              go to cc140-exit.
008470     compute  CC-PG-Ix = CC-Purch-Group + 1.
008480     compute  CC-SG-Ix = CC-Sale-Group + 1.
008490     move     TW-Decline-Amt (CC-PG-Ix CC-SG-Ix) to CC-Decline-Amt.
008500 cc140-exit.
008510     exit     section.
008520*
008530*   Kraft Heinz inflation table - first period containing the date
008540*   wins; the sale-only period is skipped when pricing a purchase.
008550*
008560 cc150-Get-Inflation-At-Date     section.
008570**************************************
008580*
008590     move     zero to CC-Inflation-Amt.
008600     move     "N"  to CC-Inf-Found-Sw.
008610     perform  cc151-Search-Kh-Inflation thru cc151-exit
008620         varying CC-INF-Ix from 1 by 1
008630         until CC-INF-Ix > 5 or CC-Inf-Found.
008640 cc150-exit.
008650     exit     section.
008660*
008670 cc151-Search-Kh-Inflation.
008680     if       KH-Inf-Is-Sale-Only (CC-INF-Ix) and CC-Inf-Sale-Flag = "N"
008690              go to cc151-exit.
008700     if       CC-Inf-Lookup-Date >= KH-Inf-Start (CC-INF-Ix) and
008710              CC-Inf-Lookup-Date <= KH-Inf-End   (CC-INF-Ix)
008720              move KH-Inf-Amount (CC-INF-Ix) to CC-Inflation-Amt
008730              move "Y" to CC-Inf-Found-Sw.
008740 cc151-exit.
008750     exit.
008760*
008770*   Lookback average-closing-price lookup - falls back to the
008780*   settlement's final 90-day average when the date is not listed.
008790*
008800 cc160-Get-Avg-Close-Price       section.
008810**************************************
008820*
008830     move     "N" to CC-AC-Found-Sw.
008840     if       Prm-Is-Twitter
008850              move TW-Final-Avg-Price to CC-Avg-Close-Price
008860              perform cc161-Search-Tw-Table thru cc161-exit
008870                  varying CC-AC-Ix from 1 by 1
008880                  until CC-AC-Ix > 64 or CC-AC-Found
008890     else
008900              move KH-Final-Avg-Price to CC-Avg-Close-Price
008910              perform cc162-Search-Kh-Table thru cc162-exit
008920                  varying CC-AC-Ix from 1 by 1
008930                  until CC-AC-Ix > 3 or CC-AC-Found
008940     end-if.
008950 cc160-exit.
008960     exit     section.
008970*
008980 cc161-Search-Tw-Table.
008990     if       TW-Avg-Date (CC-AC-Ix) = CC-Avg-Lookup-Date
009000              move TW-Avg-Price (CC-AC-Ix) to CC-Avg-Close-Price
009010              move "Y" to CC-AC-Found-Sw.
009020 cc161-exit.
009030     exit.
009040*
009050 cc162-Search-Kh-Table.
009060     if       KH-Avg-Date (CC-AC-Ix) = CC-Avg-Lookup-Date
009070              move KH-Avg-Price (CC-AC-Ix) to CC-Avg-Close-Price
009080              move "Y" to CC-AC-Found-Sw.
009090 cc162-exit.
009100     exit.
