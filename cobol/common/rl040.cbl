000010* ****************************************************************
000020*                                                                *
000030*                 Date Validation & Conversion                   *
000040*                   (Recognized Loss module)                     *
000050*                                                                *
000060* ****************************************************************
000070* 
000080 identification   division.
000090* ========================
000100* 
000110* **
000120      Program-Id.         rl040.
000130* **
000140*     Author.             V B Coen FBCS, FIDM, FIDPM, 31/10/1982
000150*                         For Applewood Computers.
000160* **
000170*     Installation.       Applewood Computers Accounting System.
000180* **
000190*     Date-Written.       31/10/1982.
000200* **
000210*     Date-Compiled.
000220* **
000230*     Security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
000240*                         Distributed under the GNU General Public License.
000250*                         See the file COPYING for details.
000260* **
000270*     Remarks.            Date Validation / Conversion.
000280*                         Converts and checks Dates in 10 chars to/from
000290*                         9(8) bin-long in form dd/mm/ccYY.
000300* 
000310*                         Shared by py000/py900 and the rl010 Recognized
000320*                         Loss transaction loader for TXN-DATE checking.
000330* **
000340*     Version.            1.04 of 03/02/02 21:00.
000350*                         1.11 of 12/03/09.
000360* ****
000370* 
000380*  changes:
000390*  05/02/02 vbc - Converted to year 2k using dd/mm/YYYY.
000400*  29/01/09 vbc - Migration to GNU Cobol & using intrinsic FUNCTIONs
000410*                 to do most of the work as v1.10 for MAPS04, to help
000420*                 reduce risk of format change problems in old programs.
000430*  19/10/16 vbc - THIS uses binary Dates from 31/12/1600 so is NOT usable
000440*                  within IRS as is, but in any event uses Dates with CC
000450*                  e.g., dd/mm/ccYY where as IRS uses dd/mm/YY.
000460*                  but fixable within IRS itself.
000470*  16/04/24 vbc       Copyright notice update superseding all previous notices.
000480*  19/09/25 vbc - 3.3.00 Version update and builds reset.
000490*  13/11/25 vbc          Capitalise vars, paragraphs etc.
000500*  22/01/26 vbc - 2.0.00 Renamed from maps04 to rl040 for the Recognized
000510*                 Loss module - logic unchanged, callers now pass an
000520*                 8-digit ccyymmdd straight through (no intrinsic
000530*                 FUNCTIONs, no screen / terminal code in this module).
000540*  29/01/26 vbc -        Rewritten without REPOSITORY FUNCTION ALL
000550*                 INTRINSIC - does own leap-year / day-in-month test so
000560*                 it still runs on shops without the intrinsic library.
000570* 
000580* *************************************************************************
000590* 
000600*  Copyright Notice.
000610*  ****************
000620* 
000630*  This notice supersedes all prior copyright notices & was upDated 2024-04-16.
000640* 
000650*  These files and programs are part of the Applewood Computers Accounting
000660*  System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000670* 
000680*  This program is now free software; you can redistribute it and/or modify it
000690*  under the terms listed here and of the GNU General Public License as
000700*  published by the Free Software Foundation; version 3 and later as revised
000710*  for PERSONAL USAGE ONLY and that includes for use within a business but
000720*  EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000730* 
000740*  ACAS is distributed in the hope that it will be useful, but WITHOUT
000750*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000760*  FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000770*  for more details. If it breaks, you own both pieces but I will endeavour
000780*  to fix it, providing you tell me about the problem.
000790* 
000800*  You should have received a copy of the GNU General Public License along
000810*  with ACAS; see the file COPYING.  If not, write to the Free Software
000820*  Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000830* 
000840* *************************************************************************
000850* 
000860 environment      division.
000870* ========================
000880* 
000890 configuration    section.
000900 special-names.
000920 input-output     section.
000930* -----------------------
000940* 
000950 data             division.
000960* ========================
000970 working-storage  section.
000980* -----------------------
000990* 
001000 01  Date-Fields.
001010     03  Z                  pic 99                 comp.
001020     03  Leap-Sw            pic x                  value "N".
001030         88  Leap-Year                 value "Y".
001040     03  Days-This-Month    pic 99                 comp.
001050     03  Test-Date.
001060         05  TD-CCYY.
001070             07  TD-CC      pic 99.
001080             07  TD-YY      pic 99.
001090         05  TD-MM          pic 99.
001100         05  TD-DD          pic 99.
001110     03  Test-Date9 redefines Test-Date pic 9(8).
001120     03  Days-In-Month      pic 99  occurs 12.
001130     03  Leap-Full-Year     pic 9(4)               comp.
001140     03  Leap-Quo           pic 9(4)               comp.
001150     03  filler             pic x(10).
001160* 
001170*  Days-In-Month loaded via perform at program start - see ZZ010.
001180* 
001190 linkage          section.
001200* -----------------------
001210* 
001220* *********
001230*  rl040  *
001240* *********
001250* 
001260 01  Rl040-WS.
001270     03  A-Date             pic x(10).
001280     03  filler  redefines  A-Date.
001290       05  A-Days           pic 99.
001300       05  filler           pic x.
001310       05  A-Month          pic 99.
001320       05  filler           pic x.
001330       05  A-CCYY           pic 9(4).
001340       05  filler redefines A-CCYY.
001350           07  A-CC         pic 99.
001360           07  A-Year       pic 99.
001370     03  A-Bin              pic 9(8)  comp.
001380* 
001390 procedure        division using  Rl040-WS.
001400* =========================================
001410* 
001420 aa000-Main                  section.
001430* **********************************
001440* 
001450*  if dd/mm/ccyy is bad A-Bin = zero,
001460*    if entry A-Bin not zero then convert to dd/mm/ccyy
001470* 
001480     perform  ZZ010-Load-Days-Table.
001490     if       A-Bin  >  zero
001500              go to  WS-Unpack.
001510* 
001520     move     zero    to  Z.
001530     inspect  A-Date replacing all "." by "/".
001540     inspect  A-Date replacing all "," by "/".
001550     inspect  A-Date replacing all "-" by "/".
001560     inspect  A-Date tallying Z for all "/".
001570* 
001580*   Basic range testing - NUMERIC test on each broken-out part
001590*   replaces the intrinsic FUNCTION Test-Date used by maps04.
001600* 
001610     if       Z not = 2 or
001620              A-Days not numeric or
001630              A-Month not numeric or
001640              A-CC   not numeric or
001650              A-Days < 01 or > 31 or
001660              A-Month < 01 or > 12
001670              move zero to A-Bin
001680              go to Main-Exit.
001690* 
001700     move     A-CC    to TD-CC.
001710     move     A-Year  to TD-YY.
001720     move     A-Month to TD-MM.
001730     move     A-Days  to TD-DD.
001740* 
001750     perform  ZZ020-Test-Leap-Year.
001760     move     Days-In-Month (TD-MM) to Days-This-Month.
001770     if       TD-MM = 02 and Leap-Year
001780              add 1 to Days-This-Month.
001790* 
001800     if       TD-DD > Days-This-Month
001810              move zero to A-Bin
001820              go to Main-Exit.
001830* 
001840* ********************************************
001850*        Date Validation & Conversion        *
001860*        ============================        *
001870*                                            *
001880*   Requires Date input in A-Date as         *
001890*   dd.mm.yy or dd.mm.ccyy & returns Date as *
001900*       ccYYMMDD in  A-Bin                   *
001910*   Date errors returned as A-Bin equal zero *
001920*                                            *
001930* ********************************************
001940* 
001950     move     Test-Date9 to A-Bin.
001960     go       to Main-Exit.
001970* 
001980* *************************************
001990*    Binary Date Conversion Routine   *
002000*    ==============================   *
002010*                                     *
002020*   Requires CCYYMMDD input in A-Bin  *
002030*   &  returns Date  in A-Date        *
002040* *************************************
002050* 
002060 WS-Unpack.
002070     move     "00/00/0000" to A-Date.
002080     move     A-Bin to Test-Date9.
002090     move     TD-CCYY to A-CCYY.
002100     move     TD-MM   to A-Month.
002110     move     TD-DD   to A-Days.
002120* 
002130 Main-Exit.
002140     exit     program.
002150* 
002160 ZZ010-Load-Days-Table           section.
002170* **************************************
002180* 
002190     move  31 to Days-In-Month (01).
002200     move  28 to Days-In-Month (02).
002210     move  31 to Days-In-Month (03).
002220     move  30 to Days-In-Month (04).
002230     move  31 to Days-In-Month (05).
002240     move  30 to Days-In-Month (06).
002250     move  31 to Days-In-Month (07).
002260     move  31 to Days-In-Month (08).
002270     move  30 to Days-In-Month (09).
002280     move  31 to Days-In-Month (10).
002290     move  30 to Days-In-Month (11).
002300     move  31 to Days-In-Month (12).
002310* 
002320 ZZ010-Exit.
002330     exit     section.
002340* 
002350 ZZ020-Test-Leap-Year            section.
002360* **************************************
002370* 
002380     move     "N" to Leap-Sw.
002390     move     TD-CCYY to Leap-Full-Year.
002400     divide   Leap-Full-Year by 4   giving Leap-Quo remainder Z.
002410     if       Z = zero
002420              move "Y" to Leap-Sw.
002430     divide   Leap-Full-Year by 100 giving Leap-Quo remainder Z.
002440     if       Z = zero
002450              move "N" to Leap-Sw.
002460     divide   Leap-Full-Year by 400 giving Leap-Quo remainder Z.
002470     if       Z = zero
002480              move "Y" to Leap-Sw.
002490* 
002500 ZZ020-Exit.
002510     exit     section.
002520* 
