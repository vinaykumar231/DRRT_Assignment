000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Match File     *
000040*                                           *
000050*      One record per matched lot with a    *
000060*      recognised loss greater than zero,   *
000070*      written by RL010, read by RL900.     *
000080* *******************************************
000090*   File size 140 bytes, 132 live padded to 140 by filler.
000100*
000110*  14/05/86 vbc - Created as the generic gain/loss match record.
000120*  02/02/98 vbc - Y2K: Mtc-Purch-Date/Mtc-Sale-Date widened to ccyymmdd.
000130*  11/06/09 vbc - Migration to Open Cobol/GnuCobol.
000140*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000150*  22/01/26 vbc - 2.0.00 Added Mtc-Rule-Code, Mtc-Entity, Mtc-Fund for
000160*                 class-action settlement reporting - was cash accounting
000170*                 only, no rule audit trail.
000180*  07/02/26 vbc -        Added trailing filler for future fields,
000190*                 record widened 132 to 140, ticket RL-010.
000195*  26/02/26 vbc -        Mtc-Rule-Code widened 12 to 13 so the
000196*                 post-lookback rule can print in full as
000197*                 POST-LOOKBACK instead of the truncated
000198*                 POST-LOOKBK - trailing filler trimmed by 1 to
000199*                 hold the record at 140 bytes, ticket RL-031.
000200*
000210 01  RL-Match-Record.
000220     03  Mtc-Purchase-Id              pic x(10).
000230     03  Mtc-Sale-Id                  pic x(10).
000240     03  Mtc-Qty                      pic 9(9)v99.
000250     03  Mtc-Recog-Loss               pic s9(11)v9999.
000260     03  Mtc-Rule-Code                pic x(13).
000270         88  Mtc-Rule-Outside             value "OUTSIDE".
000280         88  Mtc-Rule-Post-Lookback       value "POST-LOOKBACK".
000290     03  Mtc-Purch-Date                pic 9(8).
000300     03  Mtc-Sale-Date                 pic 9(8).
000310     03  Mtc-Purch-Price               pic 9(5)v9999.
000320     03  Mtc-Sale-Price                pic 9(5)v9999.
000330     03  Mtc-Entity                    pic x(20).
000340     03  Mtc-Fund                      pic x(20).
000350     03  filler                       pic x(7).
000360*
