000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Summary        *
000040*        Accumulator Working Storage        *
000050*                                           *
000060*   Built by RL900 while reading MATCH-OUT  *
000070*    for the control-break report - entity, *
000080*    fund and rule-code break totals.       *
000090* *******************************************
000100* 
000110*  30/10/86 vbc - Created as company quarter/year accumulator block.
000120*  02/02/98 vbc - Y2K: no date fields here, no change needed.
000130*  11/06/09 vbc - Migration to Open Cobol/GnuCobol.
000140*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000150*  22/01/26 vbc - 2.0.00 Rebuilt as settlement loss summary - entity,
000160*                 fund & rule-code tables replacing quarter/year blocks.
000170*  10/02/26 vbc -        Widened Sum-Ent-Table to 50 entries after
000180*                 first live Kraft Heinz test run overflowed at 25.
000190* 
000200 01  RL-Summary-Record.
000210     03  Sum-Grand-Loss               pic s9(11)v9999  comp-3.
000220     03  Sum-Grand-Qty                pic 9(9)v99       comp-3.
000230     03  Sum-Grand-Count              pic 9(7)          comp.
000240* 
000250     03  Sum-Entity-Count             pic 9(4)          comp.
000260     03  Sum-Entity-Table                 occurs 50.
000270         05  Sum-Ent-Name             pic x(20).
000280         05  Sum-Ent-Loss             pic s9(11)v9999  comp-3.
000290         05  Sum-Ent-Qty              pic 9(9)v99       comp-3.
000300         05  Sum-Ent-Count            pic 9(7)          comp.
000310         05  Sum-Ent-Rule-Loss        pic s9(11)v9999  comp-3  occurs 8.
000320* 
000330     03  Sum-Fund-Count               pic 9(4)          comp.
000340     03  Sum-Fund-Table                   occurs 30.
000350         05  Sum-Fnd-Name             pic x(20).
000360         05  Sum-Fnd-Loss             pic s9(11)v9999  comp-3.
000370         05  Sum-Fnd-Qty              pic 9(9)v99       comp-3.
000380         05  Sum-Fnd-Count            pic 9(7)          comp.
000390* 
000400     03  Sum-Rule-Count               pic 9(4)          comp.
000410     03  Sum-Rule-Table                   occurs 8.
000420         05  Sum-Rul-Code             pic x(13).
000430         05  Sum-Rul-Loss             pic s9(11)v9999  comp-3.
000440         05  Sum-Rul-Qty              pic 9(9)v99       comp-3.
000450         05  Sum-Rul-Count            pic 9(7)          comp.
000460* 
000470     03  filler                       pic x(40).
000480* 
