000010* *******************************************
000020*                                           *
000030*   Record-Definition For RL Kraft Heinz    *
000040*       Settlement Allocation Tables        *
000050*                                           *
000060*   Class-period dates, artificial          *
000070*    inflation table (Table A) and small    *
000080*    lookback average price table for the   *
000090*    KRAFT HEINZ class action.              *
000100* *******************************************
000110* 
000120*  30/10/86 vbc - Created, single flat inflation rate, no periods.
000130*  02/02/98 vbc - Y2K: all *-Date fields widened to ccyymmdd.
000140*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000150*  22/01/26 vbc - 2.0.00 Rebuilt for KRAFT HEINZ settlement - added
000160*                 5 period inflation Table A & lookback price table.
000170*  18/02/26 vbc -        Added KH-Inf-Sale-Only switch per period,
000180*                 8/8/19 single day inflation applies to sales only.
000190* 
000200 01  KH-Settlement-Constants.
000210     03  KH-Class-Start              pic 9(8)      value 20151106.
000220     03  KH-Class-End                pic 9(8)      value 20190807.
000230     03  KH-Disc-Date                pic 9(8)      value 20181102.
000240     03  KH-Lookback-Start           pic 9(8)      value 20190808.
000250     03  KH-Lookback-End             pic 9(8)      value 20191105.
000260     03  KH-Final-Avg-Price          pic 9(3)v99   comp-3  value 27.55.
000270     03  filler                      pic x(20).
000280* 
000290*  Table A - artificial inflation per share by period, first
000300*  period containing the sale/purchase date wins.
000310*   entry = start(8) + end(8) + amount * 100 (5) + sale-only (1)
000320* 
000330 01  KH-Inflation-Values.
000340     03  filler  pic x(22)  value "201511062018110101259N".
000350     03  filler  pic x(22)  value "201811022019022101093N".
000360     03  filler  pic x(22)  value "201902222019080700404N".
000370     03  filler  pic x(22)  value "201908082019080800133Y".
000380     03  filler  pic x(22)  value "201908099999123100000N".
000390 01  KH-Inflation-Table  redefines  KH-Inflation-Values.
000400     03  KH-Inf-Entry                occurs 5.
000410         05  KH-Inf-Start            pic 9(8).
000420         05  KH-Inf-End              pic 9(8).
000430         05  KH-Inf-Amount           pic 9(3)v99.
000440         05  KH-Inf-Sale-Only        pic x.
000450             88  KH-Inf-Is-Sale-Only     value "Y".
000460* 
000470*  Lookback average closing price, 8/8/19 thru 5/11/19.
000480*  Placeholder sample points only - any date not listed defaults
000490*  to KH-Final-Avg-Price above.
000500*   entry = ccyymmdd (8) + price * 100 (5)
000510* 
000520 01  KH-Avg-Close-Values.
000530     03  filler  pic x(13)  value "2019080802510".
000540     03  filler  pic x(13)  value "2019091502630".
000550     03  filler  pic x(13)  value "2019110502755".
000560 01  KH-Avg-Close-Table  redefines  KH-Avg-Close-Values.
000570     03  KH-Avg-Entry                occurs 3.
000580         05  KH-Avg-Date             pic 9(8).
000590         05  KH-Avg-Price            pic 9(3)v99.
000600* 
