000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Twitter        *
000040*       Settlement Allocation Tables        *
000050*                                           *
000060*   Class-period dates, decline matrix and  *
000070*    lookback average-closing-price table   *
000080*    for the TWITTER class action.          *
000090* *******************************************
000100* 
000110*  14/05/86 vbc - Created as generic price-decline working block,
000120*                 single flat matrix, no lookback table.
000130*  02/02/98 vbc - Y2K: all *-Date fields widened to ccyymmdd.
000140*  11/06/09 vbc - Migration to Open Cobol/GnuCobol.
000150*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000160*  22/01/26 vbc - 2.0.00 Rebuilt for TWITTER settlement - added
000170*                 time-group decline matrix (3 x 6) and the 64 entry
000180*                 lookback average-closing-price table, Table 2.
000190*  04/02/26 vbc -        Added TW-Disc-Threshold for the 4/28/15 sale
000200*                 price test per Court order Exhibit C.
000210* 
000220 01  TW-Settlement-Constants.
000230     03  TW-Class-Start             pic 9(8)      value 20150206.
000240     03  TW-Class-End               pic 9(8)      value 20150728.
000250     03  TW-Disc-Date               pic 9(8)      value 20150428.
000260     03  TW-Disc-Time               pic 9(4)      value 1507.
000270     03  TW-Disc-Threshold          pic 9(3)v99   comp-3  value 50.45.
000280     03  TW-Lookback-Start          pic 9(8)      value 20150803.
000290     03  TW-Lookback-End            pic 9(8)      value 20151030.
000300     03  TW-Final-Avg-Price         pic 9(3)v99   comp-3  value 28.06.
000310     03  filler                     pic x(20).
000320* 
000330*  Time groups:
000340*    0 = class start .. 4/28/15 before 3:07pm
000350*    1 = 4/28/15 at/after 3:07pm
000360*    2 = 4/29/15 .. class end
000370*    3 = 7/29/15 .. 7/30/15
000380*    4 = 7/31/15
000390*    5 = 8/1/15 and later
000400* 
000410 01  TW-Decline-Matrix-Values.
000420     03  filler  pic 9(5)  value 00000.
000430     03  filler  pic 9(5)  value 00897.
000440     03  filler  pic 9(5)  value 01293.
000450     03  filler  pic 9(5)  value 01827.
000460     03  filler  pic 9(5)  value 01869.
000470     03  filler  pic 9(5)  value 02034.
000480     03  filler  pic 9(5)  value 00000.
000490     03  filler  pic 9(5)  value 00000.
000500     03  filler  pic 9(5)  value 00396.
000510     03  filler  pic 9(5)  value 00930.
000520     03  filler  pic 9(5)  value 00972.
000530     03  filler  pic 9(5)  value 01137.
000540     03  filler  pic 9(5)  value 00000.
000550     03  filler  pic 9(5)  value 00000.
000560     03  filler  pic 9(5)  value 00000.
000570     03  filler  pic 9(5)  value 00534.
000580     03  filler  pic 9(5)  value 00576.
000590     03  filler  pic 9(5)  value 00741.
000600 01  TW-Decline-Matrix  redefines  TW-Decline-Matrix-Values.
000610     03  TW-Decline-Row             occurs 3.
000620         05  TW-Decline-Amt         pic 9(3)v99   comp-3  occurs 6.
000630* 
000640*  Table 2 - lookback average closing price, 3/8/15 thru 30/10/15.
000650*   64 trading days - entry = ccyymmdd (8) + price * 100 (5).
000660* 
000670 01  TW-Avg-Close-Values.
000680     03  filler  pic x(13)  value "2015080302927".
000690     03  filler  pic x(13)  value "2015080402931".
000700     03  filler  pic x(13)  value "2015080502903".
000710     03  filler  pic x(13)  value "2015080602866".
000720     03  filler  pic x(13)  value "2015080702833".
000730     03  filler  pic x(13)  value "2015081002835".
000740     03  filler  pic x(13)  value "2015081102833".
000750     03  filler  pic x(13)  value "2015081202859".
000760     03  filler  pic x(13)  value "2015081302845".
000770     03  filler  pic x(13)  value "2015081402840".
000780     03  filler  pic x(13)  value "2015081702823".
000790     03  filler  pic x(13)  value "2015081802848".
000800     03  filler  pic x(13)  value "2015081902794".
000810     03  filler  pic x(13)  value "2015082002772".
000820     03  filler  pic x(13)  value "2015082102737".
000830     03  filler  pic x(13)  value "2015082402647".
000840     03  filler  pic x(13)  value "2015082502660".
000850     03  filler  pic x(13)  value "2015082602694".
000860     03  filler  pic x(13)  value "2015082702773".
000870     03  filler  pic x(13)  value "2015082802774".
000880     03  filler  pic x(13)  value "2015083102787".
000890     03  filler  pic x(13)  value "2015090102687".
000900     03  filler  pic x(13)  value "2015090202727".
000910     03  filler  pic x(13)  value "2015090302769".
000920     03  filler  pic x(13)  value "2015090402702".
000930     03  filler  pic x(13)  value "2015090802763".
000940     03  filler  pic x(13)  value "2015090902792".
000950     03  filler  pic x(13)  value "2015091002783".
000960     03  filler  pic x(13)  value "2015091102779".
000970     03  filler  pic x(13)  value "2015091402763".
000980     03  filler  pic x(13)  value "2015091502773".
000990     03  filler  pic x(13)  value "2015091602769".
001000     03  filler  pic x(13)  value "2015091702766".
001010     03  filler  pic x(13)  value "2015091802762".
001020     03  filler  pic x(13)  value "2015092102735".
001030     03  filler  pic x(13)  value "2015092202732".
001040     03  filler  pic x(13)  value "2015092302727".
001050     03  filler  pic x(13)  value "2015092402659".
001060     03  filler  pic x(13)  value "2015092502642".
001070     03  filler  pic x(13)  value "2015092802664".
001080     03  filler  pic x(13)  value "2015092902721".
001090     03  filler  pic x(13)  value "2015093002725".
001100     03  filler  pic x(13)  value "2015100102704".
001110     03  filler  pic x(13)  value "2015100202755".
001120     03  filler  pic x(13)  value "2015100502775".
001130     03  filler  pic x(13)  value "2015100602827".
001140     03  filler  pic x(13)  value "2015100702837".
001150     03  filler  pic x(13)  value "2015100802874".
001160     03  filler  pic x(13)  value "2015100902882".
001170     03  filler  pic x(13)  value "2015101202895".
001180     03  filler  pic x(13)  value "2015101302886".
001190     03  filler  pic x(13)  value "2015101402871".
001200     03  filler  pic x(13)  value "2015101502902".
001210     03  filler  pic x(13)  value "2015101602936".
001220     03  filler  pic x(13)  value "2015101902952".
001230     03  filler  pic x(13)  value "2015102002956".
001240     03  filler  pic x(13)  value "2015102102960".
001250     03  filler  pic x(13)  value "2015102202964".
001260     03  filler  pic x(13)  value "2015102302946".
001270     03  filler  pic x(13)  value "2015102602935".
001280     03  filler  pic x(13)  value "2015102702896".
001290     03  filler  pic x(13)  value "2015102802909".
001300     03  filler  pic x(13)  value "2015102902847".
001310     03  filler  pic x(13)  value "2015103002806".
001320 01  TW-Avg-Close-Table  redefines  TW-Avg-Close-Values.
001330     03  TW-Avg-Entry               occurs 64.
001340         05  TW-Avg-Date            pic 9(8).
001350         05  TW-Avg-Price           pic 9(3)v99.
001360* 
