000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Transaction    *
000040*            Input File                     *
000050*      Sequential, one record per trade     *
000060*      or beginning holding position        *
000070* *******************************************
000080*   File size 93 bytes.
000090* 
000100*  14/05/86 vbc - Created for general securities loss posting,
000110*                 single class, no settlement rule tables.
000120*  02/02/98 vbc - Y2K: Trn-Date widened to ccyymmdd, was yymmdd.
000130*  11/06/09 vbc - Migration to Open Cobol/GnuCobol.
000140*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000150*  22/01/26 vbc - 2.0.00 Renamed Trn-fields for class-action settlement
000160*                 batches, added Trn-Entity & Trn-Fund for allocation
000170*                 reporting, Trn-Type now carries H (held), P (buy), S (sell).
000180* 
000190 01  RL-Transaction-Record.
000200     03  Trn-Id                       pic x(10).
000210     03  Trn-Type                     pic x.
000220         88  Trn-Is-Holding               value "H".
000230         88  Trn-Is-Purchase              value "P".
000240         88  Trn-Is-Sale                   value "S".
000250     03  Trn-Date                     pic 9(8).
000260     03  Trn-Time                     pic 9(4).
000270     03  Trn-Qty                      pic 9(9)v99.
000280     03  Trn-Price                    pic 9(5)v9999.
000290     03  Trn-Entity                   pic x(20).
000300     03  Trn-Fund                     pic x(20).
000310     03  filler                       pic x(10).
000320* 
