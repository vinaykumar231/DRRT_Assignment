000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Param File     *
000040*      Uses RRN = 1                         *
000050*                                           *
000060*   Carries the settlement selection for a  *
000070*    recognised-loss run and the run        *
000080*    statistics handed from RL010 to RL900. *
000090* *******************************************
000100* 
000110*   File size 220 bytes padded to 256 by filler.
000120* 
000130*  14/05/86 vbc - Created for general securities loss posting.
000140*  02/02/98 vbc - Y2K: Prm-Run-Date widened to ccyymmdd, was yymmdd.
000150*  11/06/09 vbc - Migration to Open Cobol/GnuCobol, no field change.
000160*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000170*  22/01/26 vbc - 2.0.00 Added Prm-Settlement-Code & rule-engine stats
000180*                 to support class-action settlement batches
000190*                 (Twitter, Kraft Heinz) - was single generic total.
000200*  05/02/26 vbc - Added Prm-Lots-Open-Start/End for FIFO audit trail.
000210* 
000220 01  RL-Param-Record.
000230     03  Prm-Settlement-Block.
000240         05  Prm-Settlement-Code      pic x(11).
000250             88  Prm-Is-Twitter           value "TWITTER".
000260             88  Prm-Is-Kraft-Heinz       value "KRAFT-HEINZ".
000270         05  filler  redefines  Prm-Settlement-Code.
000280             07  Prm-Sett-Short       pic x(4).
000290         05  Prm-Run-Date             pic 9(8)       comp.
000300         05  Prm-Run-Time             pic 9(8)       comp.
000310     03  Prm-Run-Stats.
000320         05  Prm-Recs-Read            pic 9(7)       comp.
000330         05  Prm-Recs-Loaded          pic 9(7)       comp.
000340         05  Prm-Recs-Rejected        pic 9(7)       comp.
000350         05  Prm-Holdings-Loaded      pic 9(7)       comp.
000360         05  Prm-Purchases-Loaded     pic 9(7)       comp.
000370         05  Prm-Sales-Loaded         pic 9(7)       comp.
000380         05  Prm-Lots-Open-Start      pic 9(7)       comp.
000390         05  Prm-Lots-Open-End        pic 9(7)       comp.
000400         05  Prm-Match-Count          pic 9(7)       comp.
000410         05  Prm-Held-Match-Count     pic 9(7)       comp.
000420         05  Prm-Zero-Loss-Count      pic 9(7)       comp.
000430     03  Prm-Recog-Loss-Total         pic s9(11)v9999  comp-3.
000440     03  Prm-Error-Count              pic 9(7)       comp.
000450     03  filler                       pic x(120).
000460* 
