000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Error Log      *
000040*                                           *
000050*      One record per rejected TRANSACTION  *
000060*      input record, written by RL010.      *
000070* *******************************************
000080*   File size 52 bytes.
000090* 
000100*  29/10/86 vbc - Created.
000110*  22/01/26 vbc - 2.0.00 Rebuilt for settlement loader - was a GL
000120*                 account stub, unused since py account posting
000130*                 went direct to GL.
000140*  03/02/26 vbc -        Added Err-Reason code to distinguish bad
000150*                 quantity from bad/missing date on request of claims
000160*                 administrator (ticket RL-014).
000165*  26/02/26 vbc -        Dropped Err-Bad-Qty - zero/negative quantity
000166*                 rows are silently skipped by RL010, not logged to
000167*                 this file, so the code was never set, ticket RL-031.
000170*
000180 01  RL-Error-Record.
000190     03  Err-Txn-Id              pic x(10).
000200     03  Err-Seq-No              pic 9(7)   comp.
000210     03  Err-Reason              pic x(1).
000230         88  Err-Bad-Date            value "D".
000240     03  Err-Txn-Date             pic 9(8).
000250     03  filler                   pic x(24).
000260* 
