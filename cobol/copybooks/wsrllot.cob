000010* *******************************************
000020*                                           *
000030*   Record Definition For RL Open-Lot       *
000040*        Inventory Working Storage          *
000050*                                           *
000060*   Holds beginning-holdings & purchase     *
000070*    lots in memory for the FIFO matching   *
000080*    engine in RL010 - built once per run,  *
000090*    sorted by (date, id) ascending.        *
000100* *******************************************
000110*   Table size 8000 entries maximum.
000120* 
000130*  29/10/86 vbc - Created as employee QTD/YTD history block.
000140*  02/02/98 vbc - Y2K: Lot-Date widened to ccyymmdd.
000150*  11/06/09 vbc - Migration to Open Cobol/GnuCobol.
000160*  16/04/24 vbc - Copyright notice update superseding all previous notices.
000170*  22/01/26 vbc - 2.0.00 Rebuilt as the open-lot inventory table for
000180*                 FIFO matching - was per-employee tax accumulators,
000190*                 no longer applicable to this module.
000200*  09/02/26 vbc -        Bumped occurs from 4000 to 8000 after the
000210*                 Kraft Heinz test file (6,800 purchase rows) ran out
000220*                 of table space mid run.
000230* 
000240 01  RL-Lot-Table.
000250     03  Lot-Entry-Count              pic 9(5)       comp.
000260     03  Lot-Entry                        occurs 8000
000270                                          indexed by Lot-Ix.
000280         05  Lot-Id                   pic x(10).
000290         05  Lot-Is-Holding           pic x.
000300             88  Lot-Was-Holding          value "Y".
000310         05  Lot-Date                 pic 9(8).
000320         05  Lot-Price                pic 9(5)v9999.
000330         05  Lot-Orig-Qty             pic 9(9)v99.
000340         05  Lot-Remain-Qty           pic 9(9)v99.
000350         05  Lot-Entity               pic x(20).
000360         05  Lot-Fund                 pic x(20).
000370     03  filler                       pic x(20).
000380* 
000390*  Sale work area, loaded & sorted the same way before the FIFO pass.
000400* 
000410 01  RL-Sale-Table.
000420     03  Sale-Entry-Count             pic 9(5)       comp.
000430     03  Sale-Entry                       occurs 8000
000440                                          indexed by Sale-Ix.
000450         05  Sale-Id                  pic x(10).
000460         05  Sale-Date                pic 9(8).
000470         05  Sale-Price               pic 9(5)v9999.
000480         05  Sale-Remain-Qty          pic 9(9)v99.
000490         05  Sale-Time                pic 9(4).
000500     03  filler                       pic x(20).
000510* 
